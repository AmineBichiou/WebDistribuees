000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    BKG3000.
000120       AUTHOR.        R W HUTCHENS.
000130       INSTALLATION.  RESERVATIONS SYSTEMS GROUP.
000140       DATE-WRITTEN.  03/14/86.
000150       DATE-COMPILED.
000160       SECURITY.      NON-CONFIDENTIAL.
000170*****************************************************************
000180*    BKG3000 - HOTEL BOOKING TRANSACTION PROCESSOR
000190*    ==============================================
000200*    READS THE SORTED BOOKING MASTER FILE INTO A WORKING TABLE,
000210*    APPLIES CREATE/UPDATE/CANCEL/DELETE TRANSACTIONS FROM THE
000220*    TRANSACTION FILE AGAINST THE TABLE, WRITES THE UPDATED
000230*    MASTER BACK OUT IN BOOKING-ID ORDER, AND PRODUCES A
000240*    PROCESSING REPORT WITH A DISPOSITION LINE PER TRANSACTION
000250*    AND A CONTROL-TOTALS BLOCK AT END OF RUN.
000260*
000270*    CHANGE LOG
000280*    ----------
000290*    03/14/86  RWH  ORIGINAL PROGRAM - BATCH RESERVATIONS RUN.
000300*    09/02/86  RWH  ADDED SPECIAL-REQUESTS FIELD TO MASTER REC.
000310*    04/11/87  RWH  30-NIGHT MAXIMUM STAY EDIT PER RESV-114.
000320*    11/19/88  DKF  CONFIRMATION NUMBER NOW 8 CHARS, WAS 6.
000330*    02/06/90  DKF  ADDED HOTEL-ID TO MASTER RECORD, KEY CHANGE.
000340*    07/23/91  RWH  REJECTED-UPDATE-ON-CANCELLED-BOOKING EDIT.
000350*    01/15/93  PLV  SOFT-DELETE ADDED, RECORDS NO LONGER PURGED.
000360*    10/08/94  PLV  CONTROL TOTALS BLOCK ADDED TO END OF REPORT.
000370*    06/02/95  RWH  PROCESSING-DATE NOW CARRIED AS A PARM RECORD.
000380*    11/09/98  KLM  Y2K REMEDIATION - CCYYMMDD DATES THROUGHOUT.
000390*    01/06/99  KLM  Y2K TEST CYCLE COMPLETE, CUTOVER TO PROD.
000400*    08/14/01  KLM  NO-SHOW (NS) STATUS CODE RECOGNIZED ON READ.
000410*    05/30/03  TRV  GUEST COUNT EDIT TIGHTENED TO 1-10 PER AUDIT.
000420*    02/18/06  TRV  IN-MEMORY TABLE LOAD REPLACES OLD MATCH-MERGE.
000430*    09/21/09  TRV  BINARY SEARCH OF BOOKING TABLE FOR U/X/D TRANS.
000440*    04/03/13  SGH  DETERMINISTIC HEX CONFIRMATION NUMBER SCHEME.
000450*    07/29/17  SGH  PARTIAL-UPDATE RULES - DATES ALL-OR-NOTHING.
000460*    03/11/21  BDC  CREATED-VALUE AND CONFIRMED-COUNT TOTALS ADDED.
000470*    06/05/24  BDC  TICKET RESV-779 - REJECT REASON TEXT STANDARD.
000480*****************************************************************
000490
000500       ENVIRONMENT DIVISION.
000510
000520       CONFIGURATION SECTION.
000530
000540       SOURCE-COMPUTER.  IBM-370.
000550       OBJECT-COMPUTER.  IBM-370.
000560       SPECIAL-NAMES.
000570           C01 IS TOP-OF-FORM.
000580
000590       INPUT-OUTPUT SECTION.
000600
000610       FILE-CONTROL.
000620
000630           SELECT BKMASTIN   ASSIGN TO BKMASTIN
000640                              FILE STATUS IS BKMASTIN-FILE-STATUS.
000650
000660           SELECT BKTRANS    ASSIGN TO BKTRANS
000670                              FILE STATUS IS BKTRANS-FILE-STATUS.
000680
000690           SELECT BKMASTOT   ASSIGN TO BKMASTOT
000700                              FILE STATUS IS BKMASTOT-FILE-STATUS.
000710
000720           SELECT BKPRRPT    ASSIGN TO BKPRRPT
000730                              FILE STATUS IS BKPRRPT-FILE-STATUS.
000740
000750       DATA DIVISION.
000760
000770       FILE SECTION.
000780
000790*    INPUT BOOKING MASTER - SORTED ASCENDING BY BOOKING-ID.
000800       FD  BKMASTIN
000810           LABEL RECORDS ARE STANDARD.
000820       01  BM-BOOKING-RECORD.
000830           05  BM-BOOKING-ID             PIC 9(10).
000840           05  BM-CONFIRMATION-NUMBER     PIC X(11).
000850           05  BM-ROOM-ID                  PIC 9(10).
000860           05  BM-HOTEL-ID                  PIC 9(10).
000870           05  BM-USER-ID                    PIC X(20).
000880           05  BM-CHECK-IN-DATE              PIC 9(8).
000890           05  BM-CHECK-OUT-DATE             PIC 9(8).
000900           05  BM-NUMBER-OF-GUESTS           PIC 9(2).
000910           05  BM-NUMBER-OF-NIGHTS           PIC 9(3).
000920           05  BM-PRICE-PER-NIGHT            PIC S9(7)V99.
000930           05  BM-TOTAL-PRICE                PIC S9(9)V99.
000940           05  BM-STATUS                     PIC X(2).
000950           05  BM-SPECIAL-REQUESTS           PIC X(50).
000960           05  BM-CREATED-AT                 PIC 9(14).
000970           05  BM-UPDATED-AT                 PIC 9(14).
000980           05  FILLER                        PIC X(02).
000990
001000*    BOOKING TRANSACTION FILE - CREATE/UPDATE/CANCEL/DELETE.
001010*    THE FIRST RECORD OF THIS FILE IS A PARAMETER RECORD CARRYING
001020*    THE PROCESSING-DATE FOR THE RUN, NOT A BOOKING TRANSACTION.
001030       FD  BKTRANS
001040           LABEL RECORDS ARE STANDARD.
001050       01  BT-BOOKING-TRANSACTION.
001060           05  BT-TRAN-CODE              PIC X(1).
001070               88  BT-CREATE-TRAN              VALUE 'C'.
001080               88  BT-UPDATE-TRAN               VALUE 'U'.
001090               88  BT-CANCEL-TRAN                VALUE 'X'.
001100               88  BT-DELETE-TRAN                 VALUE 'D'.
001110           05  BT-BOOKING-ID               PIC 9(10).
001120           05  BT-ROOM-ID                   PIC 9(10).
001130           05  BT-HOTEL-ID                   PIC 9(10).
001140           05  BT-USER-ID                     PIC X(20).
001150           05  BT-CHECK-IN-DATE               PIC 9(8).
001160           05  BT-CHECK-OUT-DATE              PIC 9(8).
001170           05  BT-GUESTS                      PIC 9(2).
001180           05  BT-PRICE-PER-NIGHT             PIC 9(7)V99.
001190           05  BT-SPECIAL-REQ                 PIC X(50).
001200           05  FILLER                         PIC X(02).
001210
001220*    ALTERNATE VIEW OF THE TRANSACTION RECORD USED ONLY WHEN THE
001230*    PROCESSING-DATE PARAMETER RECORD IS BEING READ (TRAN-CODE 'P').
001240       01  BT-PARM-RECORD REDEFINES BT-BOOKING-TRANSACTION.
001250           05  BT-PARM-CODE               PIC X(1).
001260           05  BT-PARM-PROC-DATE           PIC 9(8).
001270           05  FILLER                       PIC X(121).
001280
001290*    OUTPUT BOOKING MASTER - REWRITTEN IN BOOKING-ID ORDER.
001300       FD  BKMASTOT
001310           LABEL RECORDS ARE STANDARD.
001320       01  NB-BOOKING-RECORD.
001330           05  NB-BOOKING-ID              PIC 9(10).
001340           05  NB-CONFIRMATION-NUMBER      PIC X(11).
001350           05  NB-ROOM-ID                   PIC 9(10).
001360           05  NB-HOTEL-ID                   PIC 9(10).
001370           05  NB-USER-ID                     PIC X(20).
001380           05  NB-CHECK-IN-DATE               PIC 9(8).
001390           05  NB-CHECK-OUT-DATE              PIC 9(8).
001400           05  NB-NUMBER-OF-GUESTS            PIC 9(2).
001410           05  NB-NUMBER-OF-NIGHTS            PIC 9(3).
001420           05  NB-PRICE-PER-NIGHT             PIC S9(7)V99.
001430           05  NB-TOTAL-PRICE                 PIC S9(9)V99.
001440           05  NB-STATUS                      PIC X(2).
001450           05  NB-SPECIAL-REQUESTS             PIC X(50).
001460           05  NB-CREATED-AT                   PIC 9(14).
001470           05  NB-UPDATED-AT                   PIC 9(14).
001480           05  FILLER                          PIC X(02).
001490
001500*    PROCESSING REPORT - DETAIL LINE PER TRANSACTION PLUS TOTALS.
001510       FD  BKPRRPT
001520           LABEL RECORDS ARE STANDARD.
001530       01  PR-PRINT-LINE                  PIC X(132).
001540
001550       WORKING-STORAGE SECTION.
001560
001565*    RUN SWITCHES - EOF FLAGS FOR THE TWO INPUT FILES, THE
001566*    BINARY-SEARCH FOUND FLAG, AND THE VALIDATION RESULT FLAGS
001567*    SHARED BY THE CREATE AND UPDATE PATHS.
001570       01  SWITCHES.
001580           05  MASTER-EOF-SWITCH          PIC X     VALUE 'N'.
001590               88  MASTER-EOF                       VALUE 'Y'.
001600           05  TRANSACTION-EOF-SWITCH     PIC X     VALUE 'N'.
001610               88  TRANSACTION-EOF                  VALUE 'Y'.
001620           05  BOOKING-FOUND-SWITCH       PIC X     VALUE 'N'.
001630               88  BOOKING-FOUND                    VALUE 'Y'.
001640           05  CREATE-VALID-SWITCH     PIC X     VALUE 'Y'.
001650               88  CREATE-FIELDS-VALID              VALUE 'Y'.
001660           05  DATES-VALID-SWITCH      PIC X     VALUE 'Y'.
001670               88  DATES-VALID                   VALUE 'Y'.
001680           05  UPDATE-VALID-SWITCH     PIC X     VALUE 'Y'.
001690           05  UPDT-DATES-CHGD-SWITCH  PIC X     VALUE 'N'.
001700           05  LEAP-YEAR-SWITCH        PIC X     VALUE 'N'.
001710
001715*    STANDARD FILE-STATUS BYTE PER FILE, EACH WITH ITS OWN
001716*    -SUCCESSFUL 88 SO THE WRITE-ERROR DISPLAYS BELOW READ CLEANLY.
001720       01  FILE-STATUS-FIELDS.
001730           05  BKMASTIN-FILE-STATUS       PIC XX.
001740               88  BKMASTIN-SUCCESSFUL             VALUE '00'.
001750           05  BKTRANS-FILE-STATUS         PIC XX.
001760               88  BKTRANS-SUCCESSFUL               VALUE '00'.
001770           05  BKMASTOT-FILE-STATUS         PIC XX.
001780               88  BKMASTOT-SUCCESSFUL               VALUE '00'.
001790           05  BKPRRPT-FILE-STATUS           PIC XX.
001800               88  BKPRRPT-SUCCESSFUL                 VALUE '00'.
001810
001815*    THE RUN'S DATE AND TIME, SPLIT SO CREATED-AT/UPDATED-AT CAN
001816*    BE STAMPED AS AN 8-DIGIT DATE FOLLOWED BY A 6-DIGIT TIME.
001820       01  PROCESSING-TIMESTAMP.
001830           05  PT-DATE                 PIC 9(8)  VALUE ZERO.
001840           05  PT-TIME                 PIC 9(6)  VALUE ZERO.
001850
001860       77  PROCESSING-DATE             PIC 9(8)  VALUE ZERO.
001870
001880*    BOOKING TABLE - MASTER LOADED HERE, KEPT IN BOOKING-ID ORDER.
001890       01  BOOKING-TABLE-CONTROL.
001900           05  BOOKING-MAX-ENTRIES     PIC S9(8) COMP VALUE +5000.
001910           05  BOOKING-COUNT           PIC S9(8) COMP VALUE ZERO.
001920           05  MAX-BOOKING-ID          PIC S9(10) COMP VALUE ZERO.
001930
001935*    TB-BK-ENTRY IS SIZED TO THE CURRENT BOOKING COUNT VIA
001936*    DEPENDING ON, NOT A FIXED 5000 ENTRIES EVERY RUN - KEEPS
001937*    500 AND 525'S SUBSCRIPT ARITHMETIC FROM WANDERING PAST
001938*    WHATEVER WAS ACTUALLY LOADED.
001940       01  BOOKING-TABLE.
001950           05  TB-BK-ENTRY OCCURS 1 TO 5000 TIMES
001960                   DEPENDING ON BOOKING-COUNT
001970                   INDEXED BY TB-IDX.
001980               10  TB-BOOKING-ID           PIC 9(10).
001990               10  TB-CONFIRMATION-NUMBER   PIC X(11).
002000               10  TB-ROOM-ID                PIC 9(10).
002010               10  TB-HOTEL-ID                PIC 9(10).
002020               10  TB-USER-ID                  PIC X(20).
002030               10  TB-CHECK-IN-DATE            PIC 9(8).
002040               10  TB-CHECK-OUT-DATE           PIC 9(8).
002050               10  TB-NUMBER-OF-GUESTS         PIC 9(2).
002060               10  TB-NUMBER-OF-NIGHTS         PIC 9(3).
002070               10  TB-PRICE-PER-NIGHT          PIC S9(7)V99.
002080               10  TB-TOTAL-PRICE              PIC S9(9)V99.
002090               10  TB-STATUS                   PIC X(2).
002100                   88  TB-STATUS-PENDING            VALUE 'PE'.
002110                   88  TB-STATUS-CONFIRMED           VALUE 'CF'.
002120                   88  TB-STATUS-CANCELLED            VALUE 'CA'.
002130                   88  TB-STATUS-COMPLETED             VALUE 'CP'.
002140                   88  TB-STATUS-NO-SHOW                VALUE 'NS'.
002150               10  TB-SPECIAL-REQUESTS         PIC X(50).
002160               10  TB-CREATED-AT               PIC 9(14).
002170               10  TB-UPDATED-AT               PIC 9(14).
002180
002190*    HOLDING AREA FOR A NEW BOOKING BEFORE IT IS INSERTED INTO
002200*    BOOKING-TABLE IN BOOKING-ID ORDER.
002210       01  NEW-ROW.
002220           05  NR-BOOKING-ID               PIC 9(10).
002230           05  NR-CONFIRMATION-NUMBER       PIC X(11).
002240           05  NR-ROOM-ID                    PIC 9(10).
002250           05  NR-HOTEL-ID                    PIC 9(10).
002260           05  NR-USER-ID                      PIC X(20).
002270           05  NR-CHECK-IN-DATE                PIC 9(8).
002280           05  NR-CHECK-OUT-DATE               PIC 9(8).
002290           05  NR-NUMBER-OF-GUESTS              PIC 9(2).
002300           05  NR-NUMBER-OF-NIGHTS              PIC 9(3).
002310           05  NR-PRICE-PER-NIGHT               PIC S9(7)V99.
002320           05  NR-TOTAL-PRICE                   PIC S9(9)V99.
002330           05  NR-STATUS                        PIC X(2).
002340           05  NR-SPECIAL-REQUESTS               PIC X(50).
002350           05  NR-CREATED-AT                      PIC 9(14).
002360           05  NR-UPDATED-AT                       PIC 9(14).
002370
002380*    BINARY-SEARCH AND INSERTION WORK AREAS.
002385*    LOW/HIGH/MID DRIVE 405'S BINARY SEARCH; INSERT-AT IS REUSED
002386*    BY 520/525 FOR THE BACKWARD-SHIFT INSERTION - NEVER BOTH AT
002387*    ONCE, SO SHARING THE GROUP IS SAFE.
002390       01  SEARCH-WORK-AREAS.
002400           05  SCH-TARGET-ID            PIC 9(10).
002410           05  SCH-LOW                  PIC S9(8) COMP.
002420           05  SCH-HIGH                 PIC S9(8) COMP.
002430           05  SCH-MID                  PIC S9(8) COMP.
002440           05  SCH-INSERT-AT            PIC S9(8) COMP.
002450
002460       77  NEW-BOOKING-ID               PIC 9(10).
002470
002480*    DATE-VALIDATION AND PRICING WORK AREAS - SHARED BY THE CREATE
002490*    AND UPDATE-WITH-DATES PATHS.
002495*    HOLDS BOTH DATES AND THE DERIVED NIGHT COUNT LONG ENOUGH TO
002496*    CARRY THEM FROM 370/412'S VALIDATION CALL INTO 384/416'S
002497*    FIELD-REPLACEMENT CALL.
002500       01  DATE-VALIDATION-AREAS.
002510           05  VAL-CHECK-IN-DATE        PIC 9(8).
002520           05  VAL-CHECK-OUT-DATE       PIC 9(8).
002530           05  VAL-NIGHTS                PIC 9(3).
002540           05  VAL-CI-JULIAN             PIC S9(8) COMP.
002550           05  VAL-CO-JULIAN             PIC S9(8) COMP.
002560           05  VAL-PRICE-PER-NIGHT        PIC S9(7)V99.
002570           05  VAL-TOTAL-PRICE            PIC S9(9)V99.
002580
002590*    CHECK-IN/CHECK-OUT DATE BROKEN INTO CCYY/MM/DD FOR THE JULIAN
002600*    DAY-NUMBER ROUTINE.  TWO SEPARATE BUFFERS SO CHECK-IN-DATE
002610*    ISN'T CLOBBERED WHILE CHECK-OUT-DATE IS BEING CONVERTED.
002620       01  WORK-DATE-AREA.
002630           05  WORK-DATE                PIC 9(8).
002640       01  WORK-DATE-PARTS REDEFINES WORK-DATE-AREA.
002650           05  WD-CCYY                  PIC 9(4).
002660           05  WD-MM                    PIC 9(2).
002670           05  WD-DD                    PIC 9(2).
002680
002690       77  JULIAN-DAY-NUMBER            PIC S9(8) COMP.
002700       77  CUM-DAYS-FOR-MONTH           PIC 9(3).
002710
002720*    CUMULATIVE-DAYS-BEFORE-MONTH TABLES, NON-LEAP AND LEAP, BUILT
002730*    AS LITERAL-INITIALIZED DIGIT STRINGS AND REDEFINED AS TABLES
002740*    SINCE OCCURS ENTRIES CANNOT EACH CARRY THEIR OWN VALUE CLAUSE.
002750       01  CUM-DAYS-NORMAL-LITERAL      PIC X(36) VALUE
002760               '000031059090120151181212243273304334'.
002770       01  CUM-DAYS-NORMAL-TABLE REDEFINES
002780               CUM-DAYS-NORMAL-LITERAL.
002790           05  CUM-DAYS-NORMAL          PIC 9(3) OCCURS 12 TIMES.
002800
002810       01  CUM-DAYS-LEAP-LITERAL        PIC X(36) VALUE
002820               '000031060091121152182213244274305335'.
002830       01  CUM-DAYS-LEAP-TABLE REDEFINES
002840               CUM-DAYS-LEAP-LITERAL.
002850           05  CUM-DAYS-LEAP            PIC 9(3) OCCURS 12 TIMES.
002860
002865*    THROWAWAY QUOTIENTS AND REMAINDERS FOR THE THREE DIVIDE
002866*    STATEMENTS IN 555 - NONE ARE LOOKED AT AGAIN ONCE THE
002867*    LEAP-YEAR SWITCH IS SET.
002870       01  LEAP-YEAR-WORK-AREAS.
002880           05  LEAP-TEMP                PIC S9(8) COMP.
002890           05  LEAP-REM-4                PIC S9(4) COMP.
002900           05  LEAP-REM-100               PIC S9(4) COMP.
002910           05  LEAP-REM-400               PIC S9(4) COMP.
002920
002930*    CONFIRMATION-NUMBER GENERATION WORK AREAS.  THE HEX ALPHABET
002940*    IS A LITERAL REDEFINED AS A 16-ENTRY TABLE OF SINGLE CHARACTERS
002950*    SO EACH DIVIDE-BY-16 REMAINDER CAN INDEX STRAIGHT INTO IT.
002960       01  HEX-ALPHABET                 PIC X(16) VALUE
002970               '0123456789ABCDEF'.
002980       01  HEX-ALPHABET-TABLE REDEFINES HEX-ALPHABET.
002990           05  HEX-CHAR                 PIC X(1) OCCURS 16 TIMES.
003000
003010       77  CONF-SEED-NUM                PIC 9(12).
003015*    SEED NUMBER GETS CONSUMED ONE HEX DIGIT AT A TIME BY 387 -
003016*    WORK/REM/IDX ARE ALL RESET EACH TIME 386 IS CALLED.  BOTH
003017*    FIELDS ARE CARRIED AT 12 DIGITS SO A MAX-SIZE 9(10)
003018*    BOOKING-ID TIMES 97 NEVER WRAPS BEFORE THE PROCESSING-DATE
003019*    OFFSET IS ADDED IN.
003020       01  CONF-WORK-AREAS.
003030           05  CONF-WORK                PIC S9(12) COMP.
003040           05  CONF-REM                  PIC S9(4) COMP.
003050           05  CONF-IDX                  PIC S9(4) COMP.
003060           05  HEX-TABLE-SUBSCRIPT        PIC S9(4) COMP.
003070       01  CONF-CHARS.
003080           05  CONF-CHAR OCCURS 8 TIMES   PIC X(1).
003090
003100*    CONTROL TOTALS - ACCUMULATED ACROSS THE WHOLE RUN.
003110       01  CONTROL-TOTALS.
003120           05  TRANS-READ                PIC S9(8) COMP VALUE ZERO.
003130           05  CREATE-ACCEPTED            PIC S9(8) COMP VALUE ZERO.
003140           05  CREATE-REJECTED            PIC S9(8) COMP VALUE ZERO.
003150           05  UPDATE-ACCEPTED            PIC S9(8) COMP VALUE ZERO.
003160           05  UPDATE-REJECTED            PIC S9(8) COMP VALUE ZERO.
003170           05  CANCEL-ACCEPTED            PIC S9(8) COMP VALUE ZERO.
003180           05  CANCEL-REJECTED            PIC S9(8) COMP VALUE ZERO.
003190           05  DELETE-ACCEPTED            PIC S9(8) COMP VALUE ZERO.
003200           05  DELETE-REJECTED            PIC S9(8) COMP VALUE ZERO.
003210           05  CREATED-VALUE-TOTAL        PIC S9(11)V99 VALUE ZERO.
003220           05  CONFIRMED-COUNT            PIC S9(8) COMP VALUE ZERO.
003230
003240       77  DISPOSITION                   PIC X(8) VALUE SPACES.
003250       77  REJECT-REASON                 PIC X(40) VALUE SPACES.
003260
003270*    REPORT LINES.
003280       01  RPT-HEADING-1.
003290           05  FILLER                       PIC X(36) VALUE SPACES.
003300           05  FILLER                       PIC X(35) VALUE
003310               'HOTEL BOOKING PROCESSING REPORT'.
003320           05  FILLER                       PIC X(61) VALUE SPACES.
003330
003340       01  RPT-HEADING-2.
003350           05  FILLER                       PIC X(17) VALUE
003360               'PROCESSING DATE: '.
003370           05  RPT-HDG-DATE              PIC 9(8).
003380           05  FILLER                       PIC X(107) VALUE SPACES.
003390
003400       01  RPT-COLUMN-HEADING.
003410           05  FILLER                       PIC X(1) VALUE 'C'.
003420           05  FILLER                       PIC X(2) VALUE SPACES.
003430           05  FILLER                       PIC X(10) VALUE
003440               'BOOKING-ID'.
003450           05  FILLER                       PIC X(2) VALUE SPACES.
003460           05  FILLER                       PIC X(11) VALUE
003470               'CONFIRM-NBR'.
003480           05  FILLER                       PIC X(2) VALUE SPACES.
003490           05  FILLER                       PIC X(8) VALUE
003500               'DISPOSIT'.
003510           05  FILLER                       PIC X(2) VALUE SPACES.
003520           05  FILLER                       PIC X(3) VALUE 'NTS'.
003530           05  FILLER                       PIC X(2) VALUE SPACES.
003540           05  FILLER                       PIC X(12) VALUE
003550               'TOTAL PRICE'.
003560           05  FILLER                       PIC X(2) VALUE SPACES.
003570           05  FILLER                       PIC X(40) VALUE
003580               'REASON'.
003590           05  FILLER                       PIC X(35) VALUE SPACES.
003600
003610       01  RPT-DETAIL-LINE.
003620           05  PR-TRAN-CODE                 PIC X(1).
003630           05  FILLER                       PIC X(2) VALUE SPACES.
003640           05  PR-BOOKING-ID                PIC 9(10).
003650           05  FILLER                       PIC X(2) VALUE SPACES.
003660           05  PR-CONFIRMATION-NUMBER        PIC X(11).
003670           05  FILLER                       PIC X(2) VALUE SPACES.
003680           05  PR-DISPOSITION                PIC X(8).
003690           05  FILLER                       PIC X(2) VALUE SPACES.
003700           05  PR-NIGHTS                     PIC ZZ9.
003710           05  FILLER                       PIC X(2) VALUE SPACES.
003720           05  PR-TOTAL-PRICE                PIC Z(8)9.99.
003730           05  FILLER                       PIC X(2) VALUE SPACES.
003740           05  PR-REASON                     PIC X(40).
003750           05  FILLER                       PIC X(35) VALUE SPACES.
003760
003770       01  RPT-TOTALS-HEADING.
003780           05  FILLER                       PIC X(36) VALUE SPACES.
003790           05  FILLER                       PIC X(25) VALUE
003800               'CONTROL TOTALS'.
003810           05  FILLER                       PIC X(71) VALUE SPACES.
003820
003830       01  RPT-TOTALS-LINE.
003840           05  FILLER                       PIC X(2) VALUE SPACES.
003850           05  PR-TOT-LABEL                 PIC X(40).
003860           05  PR-TOT-VALUE                 PIC Z(9)9.
003870           05  FILLER                       PIC X(2) VALUE SPACES.
003880           05  PR-TOT-VALUE-EDIT             PIC Z(9)9.99.
003890           05  FILLER                       PIC X(65) VALUE SPACES.
003900
003910       PROCEDURE DIVISION.
003920
003930*****************************************************************
003940*    MAIN CONTROL PARAGRAPH.  LOADS THE BOOKING MASTER INTO THE
003950*    WORKING TABLE, READS THE PROCESSING-DATE PARAMETER RECORD,
003960*    DRIVES THE TRANSACTION LOOP, WRITES THE UPDATED MASTER AND
003970*    THE CONTROL-TOTALS BLOCK, THEN CLOSES DOWN.
003980*****************************************************************
003990       000-MAINTAIN-BOOKING-FILE.
004000
004005*    FOUR FILES OPEN FOR THE WHOLE RUN - THE TWO INPUTS READ
004006*    ONCE EACH TOP TO BOTTOM, THE TWO OUTPUTS WRITTEN ONLY FROM
004007*    700/800 AND 440/450/460/800 RESPECTIVELY.
004010           OPEN INPUT  BKMASTIN
004020                       BKTRANS
004030                OUTPUT BKMASTOT
004040                       BKPRRPT.
004050           PERFORM 100-LOAD-BOOKING-MASTER-TABLE
004060               UNTIL MASTER-EOF.
004070           PERFORM 200-READ-PROCESSING-DATE-RECORD.
004080           PERFORM 440-WRITE-REPORT-HEADING.
004090           PERFORM 300-PROCESS-ONE-TRANSACTION
004100               UNTIL TRANSACTION-EOF.
004110           PERFORM 700-WRITE-BOOKING-MASTER-TABLE
004120               VARYING TB-IDX FROM 1 BY 1
004130               UNTIL TB-IDX > BOOKING-COUNT.
004140           PERFORM 800-WRITE-CONTROL-TOTALS.
004150           CLOSE BKMASTIN
004160                 BKTRANS
004170                 BKMASTOT
004180                 BKPRRPT.
004190           STOP RUN.
004200
004210*****************************************************************
004220*    READS ONE BOOKING MASTER RECORD AND ADDS IT TO THE WORKING
004230*    TABLE.  AT END OF FILE SETS THE MASTER-EOF SWITCH SO THE
004240*    CALLING PERFORM UNTIL IN 000 STOPS LOOPING.
004250*****************************************************************
004260       100-LOAD-BOOKING-MASTER-TABLE.
004270
004280           READ BKMASTIN INTO BM-BOOKING-RECORD
004290               AT END
004300                   SET MASTER-EOF TO TRUE
004310               NOT AT END
004320                   PERFORM 120-ADD-MASTER-TO-TABLE.
004330
004340*****************************************************************
004350*    APPENDS ONE MASTER RECORD TO BOOKING-TABLE AND KEEPS
004360*    MAX-BOOKING-ID CURRENT SO CREATE TRANSACTIONS WITHOUT A
004370*    SUPPLIED BOOKING-ID CAN BE GIVEN THE NEXT SEQUENTIAL ID.
004380*****************************************************************
004390       120-ADD-MASTER-TO-TABLE.
004400
004402*    THE NEW ENTRY GOES ON AT THE BOTTOM OF THE TABLE IN WHATEVER
004404*    ORDER THE OLD MASTER HAPPENS TO BE IN - THE MASTER IS BUILT
004406*    IN BOOKING-ID ORDER BY 700 EVERY RUN, SO THIS LOAD IS ALWAYS
004408*    READING IT BACK IN THAT SAME ORDER.  NO SORT IS NEEDED HERE.
004410           ADD 1 TO BOOKING-COUNT.
004412           SET TB-IDX TO BOOKING-COUNT.
004414*    KEY AND IDENTITY FIELDS.
004420           MOVE BM-BOOKING-ID            TO TB-BOOKING-ID (TB-IDX).
004430           MOVE BM-CONFIRMATION-NUMBER   TO
004440                   TB-CONFIRMATION-NUMBER (TB-IDX).
004450           MOVE BM-ROOM-ID                TO TB-ROOM-ID (TB-IDX).
004460           MOVE BM-HOTEL-ID                TO TB-HOTEL-ID (TB-IDX).
004470           MOVE BM-USER-ID                  TO TB-USER-ID (TB-IDX).
004472*    STAY DATES, GUEST COUNT AND NIGHTS AS LAST WRITTEN.
004480           MOVE BM-CHECK-IN-DATE             TO
004490                   TB-CHECK-IN-DATE (TB-IDX).
004500           MOVE BM-CHECK-OUT-DATE             TO
004510                   TB-CHECK-OUT-DATE (TB-IDX).
004520           MOVE BM-NUMBER-OF-GUESTS             TO
004530                   TB-NUMBER-OF-GUESTS (TB-IDX).
004540           MOVE BM-NUMBER-OF-NIGHTS              TO
004550                   TB-NUMBER-OF-NIGHTS (TB-IDX).
004552*    PRICING - RATE AND TOTAL PRICE CARRY FORWARD AS STORED, NOT
004554*    RECOMPUTED, SINCE THE STAY ITSELF IS NOT CHANGING ON A LOAD.
004560           MOVE BM-PRICE-PER-NIGHT                TO
004570                   TB-PRICE-PER-NIGHT (TB-IDX).
004580           MOVE BM-TOTAL-PRICE                     TO
004590                   TB-TOTAL-PRICE (TB-IDX).
004592*    STATUS, FREE-TEXT SPECIAL REQUESTS AND THE AUDIT TIMESTAMPS.
004600           MOVE BM-STATUS                           TO
004610                   TB-STATUS (TB-IDX).
004620           MOVE BM-SPECIAL-REQUESTS                  TO
004630                   TB-SPECIAL-REQUESTS (TB-IDX).
004640           MOVE BM-CREATED-AT                         TO
004650                   TB-CREATED-AT (TB-IDX).
004660           MOVE BM-UPDATED-AT                          TO
004670                   TB-UPDATED-AT (TB-IDX).
004672*    KEEPS THE HIGH-WATER MARK CURRENT SO 382-ASSIGN-BOOKING-ID
004674*    CAN HAND OUT THE NEXT SEQUENTIAL ID WITHOUT SCANNING THE
004676*    WHOLE TABLE FOR THE CURRENT MAXIMUM EVERY TIME.
004690           IF BM-BOOKING-ID > MAX-BOOKING-ID
004700               MOVE BM-BOOKING-ID TO MAX-BOOKING-ID.
004710
004720*****************************************************************
004730*    READS THE FIRST RECORD OF THE TRANSACTION FILE, WHICH CARRIES
004740*    THE PROCESSING-DATE FOR THE RUN, THEN READS AHEAD TO THE
004750*    FIRST REAL TRANSACTION RECORD.
004760*****************************************************************
004770       200-READ-PROCESSING-DATE-RECORD.
004780
004790           PERFORM 310-READ-NEXT-TRANSACTION.
004800           IF BT-PARM-CODE = 'P'
004810               MOVE BT-PARM-PROC-DATE TO PROCESSING-DATE
004820               MOVE PROCESSING-DATE TO PT-DATE
004830               PERFORM 310-READ-NEXT-TRANSACTION
004840           ELSE
004850               DISPLAY
004860                   'BKG3000 - MISSING PROCESSING-DATE PARM RECORD'.
004870
004880*****************************************************************
004890*    PROCESSES THE TRANSACTION CURRENTLY IN BT-BOOKING-TRANSACTION,
004900*    THEN READS THE NEXT ONE.  CALLED REPEATEDLY BY 000 UNTIL THE
004910*    READ AHEAD IN 310 SETS TRANSACTION-EOF.
004920*****************************************************************
004930       300-PROCESS-ONE-TRANSACTION.
004940
004950           PERFORM 320-DISPATCH-TRANSACTION THRU 322-DISPATCH-CONTINUE.
004960           PERFORM 310-READ-NEXT-TRANSACTION.
004970
004980*****************************************************************
004990*    READS THE NEXT TRANSACTION RECORD.  AT END OF FILE SETS THE
005000*    TRANSACTION-EOF SWITCH.
005010*****************************************************************
005020       310-READ-NEXT-TRANSACTION.
005030
005040           READ BKTRANS INTO BT-BOOKING-TRANSACTION
005050               AT END
005060                   SET TRANSACTION-EOF TO TRUE.
005070
005080*****************************************************************
005090*    BRANCHES ON TRAN-CODE TO THE APPROPRIATE CREATE/UPDATE/
005100*    CANCEL/DELETE PARAGRAPH, THEN WRITES THE DETAIL LINE AND
005110*    ROLLS THE RESULT INTO THE CONTROL TOTALS.  ANY CODE OTHER
005120*    THAN C/U/X/D IS REJECTED OUTRIGHT.
005130*****************************************************************
005140       320-DISPATCH-TRANSACTION.
005150
005160           ADD 1 TO TRANS-READ.
005170           MOVE SPACES TO REJECT-REASON.
005180           MOVE SPACES TO DISPOSITION.
005190           MOVE 'N' TO BOOKING-FOUND-SWITCH.
005192*    TRAN-CODE FALLS THROUGH THESE FOUR IN ORDER - EACH TAKEN
005194*    BRANCH SKIPS THE REST VIA GO TO AND PICKS UP AT 450 FOR THE
005196*    DETAIL LINE AND CONTROL TOTALS, WHICH ARE COMMON TO ALL.
005198           IF BT-CREATE-TRAN
005200               PERFORM 380-APPLY-CREATE-TRANSACTION
005210               GO TO 322-DISPATCH-CONTINUE.
005212           IF BT-UPDATE-TRAN
005220               PERFORM 410-APPLY-UPDATE-TRANSACTION
005222               GO TO 322-DISPATCH-CONTINUE.
005230           IF BT-CANCEL-TRAN
005240               PERFORM 420-APPLY-CANCEL-TRANSACTION
005242               GO TO 322-DISPATCH-CONTINUE.
005250           IF BT-DELETE-TRAN
005260               PERFORM 430-APPLY-DELETE-TRANSACTION
005262               GO TO 322-DISPATCH-CONTINUE.
005270           MOVE 'REJECTED' TO DISPOSITION.
005280           MOVE 'INVALID TRAN CODE' TO REJECT-REASON.          RESV0779
005290
005292*****************************************************************
005294*    COMMON TAIL FOR EVERY BRANCH ABOVE - THE CREATE/UPDATE/
005296*    CANCEL/DELETE PATHS JUMP STRAIGHT HERE VIA GO TO; THE
005298*    REJECTED (INVALID CODE) PATH FALLS INTO IT.
005300*****************************************************************
005302       322-DISPATCH-CONTINUE.
005310           PERFORM 450-WRITE-DETAIL-LINE.
005320           PERFORM 460-ACCUMULATE-CONTROL-TOTALS.
005330
005340*****************************************************************
005350*    VALIDATES THE REQUIRED FIELDS FOR A CREATE TRANSACTION.  THE
005360*    FIRST FAILING EDIT WINS - ROOM, HOTEL, USER, GUESTS, RATE,
005370*    THEN THE PRESENCE AND VALIDITY OF THE STAY DATES.
005380*****************************************************************
005390       370-VALIDATE-CREATE-FIELDS.
005400
005410           MOVE 'Y' TO CREATE-VALID-SWITCH.
005415*    REQUIRED-FIELD CHECKS COME FIRST AND IN THE SAME ORDER THE
005416*    TRANSACTION RECORD LAYS THE FIELDS OUT - ROOM, HOTEL, USER,
005417*    GUESTS, RATE - SO A REJECT REASON NEVER SURPRISES ANYONE WHO
005418*    READS THE RECORD TOP TO BOTTOM LOOKING FOR WHAT'S MISSING.
005420           IF BT-ROOM-ID = ZERO
005430               MOVE 'N' TO CREATE-VALID-SWITCH
005440               MOVE 'ROOM ID IS REQUIRED' TO REJECT-REASON     RESV0779
005450           ELSE IF BT-HOTEL-ID = ZERO
005460               MOVE 'N' TO CREATE-VALID-SWITCH
005470               MOVE 'HOTEL ID IS REQUIRED' TO REJECT-REASON    RESV0779
005480           ELSE IF BT-USER-ID = SPACES
005490               MOVE 'N' TO CREATE-VALID-SWITCH
005500               MOVE 'USER ID IS REQUIRED' TO REJECT-REASON     RESV0779
005510           ELSE IF BT-GUESTS < 1 OR BT-GUESTS > 10
005520               MOVE 'N' TO CREATE-VALID-SWITCH
005530               MOVE 'NUMBER OF GUESTS MUST BE 1 TO 10' TO
005540                       REJECT-REASON                           RESV0779
005550           ELSE IF BT-PRICE-PER-NIGHT NOT > ZERO
005560               MOVE 'N' TO CREATE-VALID-SWITCH
005570               MOVE 'PRICE PER NIGHT MUST BE GREATER THAN ZERO' TO
005580                       REJECT-REASON                           RESV0779
005585*    DATES ARE CHECKED LAST - THE MOST EXPENSIVE EDIT, SINCE A
005586*    CLEAN PRESENCE CHECK STILL FALLS THROUGH INTO
005587*    500-VALIDATE-STAY-DATES FOR THE JULIAN-DAY ARITHMETIC.
005590           ELSE IF BT-CHECK-IN-DATE = ZERO OR
005600                   BT-CHECK-OUT-DATE = ZERO
005610               MOVE 'N' TO CREATE-VALID-SWITCH
005620               MOVE 'CHECK-IN AND CHECK-OUT DATES ARE REQUIRED' TO
005630                       REJECT-REASON                           RESV0779
005640           ELSE
005650               MOVE BT-CHECK-IN-DATE  TO VAL-CHECK-IN-DATE
005660               MOVE BT-CHECK-OUT-DATE TO VAL-CHECK-OUT-DATE
005670               PERFORM 500-VALIDATE-STAY-DATES
005680               IF NOT DATES-VALID
005690                   MOVE 'N' TO CREATE-VALID-SWITCH.
005700
005710*****************************************************************
005720*    CREATE TRANSACTION.  ON A CLEAN VALIDATION, ASSIGNS THE
005730*    BOOKING-ID, PRICES THE STAY, GENERATES THE CONFIRMATION
005740*    NUMBER AND INSERTS THE NEW ROW INTO THE BOOKING TABLE IN
005750*    BOOKING-ID ORDER.  STATUS IS ALWAYS CF - CONFIRMED.
005760*****************************************************************
005770       380-APPLY-CREATE-TRANSACTION.
005780
005785*    VALIDATE FIRST - NOTHING BELOW THIS LINE RUNS UNLESS EVERY
005786*    REQUIRED FIELD AND BOTH STAY DATES CLEAR 370'S EDITS.
005790           PERFORM 370-VALIDATE-CREATE-FIELDS.
005800           IF CREATE-FIELDS-VALID
005810               MOVE BT-PRICE-PER-NIGHT TO VAL-PRICE-PER-NIGHT
005820               PERFORM 560-COMPUTE-NIGHTS-AND-PRICE
005830               PERFORM 382-ASSIGN-BOOKING-ID
005835                   THRU 384-BUILD-NEW-BOOKING-ROW
005850               PERFORM 386-GENERATE-CONFIRMATION-NUMBER
005860               PERFORM 520-INSERT-BOOKING-ROW
005870               MOVE 'ACCEPTED' TO DISPOSITION
005880           ELSE
005890               MOVE 'REJECTED' TO DISPOSITION.
005900
005910*****************************************************************
005920*    ASSIGNS THE NEXT SEQUENTIAL BOOKING-ID WHEN THE TRANSACTION
005930*    DID NOT SUPPLY ONE, OTHERWISE HONORS THE SUPPLIED ID.
005940*****************************************************************
005950       382-ASSIGN-BOOKING-ID.
005960
005970           IF BT-BOOKING-ID = ZERO
005980               COMPUTE NEW-BOOKING-ID = MAX-BOOKING-ID + 1
005990           ELSE
006000               MOVE BT-BOOKING-ID TO NEW-BOOKING-ID.
006010           IF NEW-BOOKING-ID > MAX-BOOKING-ID
006020               MOVE NEW-BOOKING-ID TO MAX-BOOKING-ID.
006030
006040*****************************************************************
006050*    BUILDS THE NEW BOOKING ROW IN NEW-ROW FROM THE TRANSACTION
006060*    AND THE DERIVED NIGHTS/PRICE.  CREATED-AT AND UPDATED-AT ARE
006070*    BOTH STAMPED WITH THE RUN'S PROCESSING-DATE.
006080*****************************************************************
006090       384-BUILD-NEW-BOOKING-ROW.
006100
006110           MOVE NEW-BOOKING-ID      TO NR-BOOKING-ID.
006120           MOVE BT-ROOM-ID               TO NR-ROOM-ID.
006130           MOVE BT-HOTEL-ID               TO NR-HOTEL-ID.
006140           MOVE BT-USER-ID                 TO NR-USER-ID.
006145*    STAY DATES AS RE-VALIDATED BY 370, NOT THE RAW TRANSACTION
006146*    FIELDS - KEEPS THE SOURCE OF TRUTH CONSISTENT WITH HOW 416
006147*    DOES IT ON UPDATE.
006150           MOVE VAL-CHECK-IN-DATE        TO NR-CHECK-IN-DATE.
006160           MOVE VAL-CHECK-OUT-DATE        TO NR-CHECK-OUT-DATE.
006170           MOVE BT-GUESTS                     TO
006180                   NR-NUMBER-OF-GUESTS.
006190           MOVE VAL-NIGHTS                  TO
006200                   NR-NUMBER-OF-NIGHTS.
006210           MOVE BT-PRICE-PER-NIGHT               TO
006220                   NR-PRICE-PER-NIGHT.
006225*    NIGHTS AND TOTAL PRICE CAME OUT OF 560, CALLED BY 380 BEFORE
006226*    THIS PARAGRAPH EVER RUNS.
006230           MOVE VAL-TOTAL-PRICE                TO NR-TOTAL-PRICE.
006235*    EVERY NEW BOOKING STARTS CONFIRMED - THERE IS NO PENDING
006236*    STATUS IN THIS SYSTEM, CREATE EITHER SUCCEEDS OUTRIGHT OR IS
006237*    REJECTED BACK TO THE SUBMITTER.
006240           MOVE 'CF'                                TO NR-STATUS.
006250           MOVE BT-SPECIAL-REQ                       TO
006260                   NR-SPECIAL-REQUESTS.
006265*    CREATED-AT AND UPDATED-AT BOTH GET THE SAME STAMP ON A
006266*    BRAND-NEW ROW - THERE IS NO PRIOR UPDATE TO PRESERVE.
006270           MOVE PT-DATE                           TO
006280                   NR-CREATED-AT (1:8).
006290           MOVE PT-TIME                           TO
006300                   NR-CREATED-AT (9:6).
006310           MOVE NR-CREATED-AT                        TO
006320                   NR-UPDATED-AT.
006330
006340*****************************************************************
006350*    GENERATES THE 8-CHARACTER CONFIRMATION SUFFIX DETERMINIST-
006360*    ICALLY FROM THE BOOKING-ID AND PROCESSING-DATE BY REPEATEDLY
006370*    DIVIDING A COMBINED SEED VALUE BY 16 AND INDEXING THE
006380*    REMAINDER INTO THE HEX ALPHABET TABLE.
006390*****************************************************************
006400       386-GENERATE-CONFIRMATION-NUMBER.
006410
006420           COMPUTE CONF-SEED-NUM =
006430                   (NR-BOOKING-ID * 97) + PROCESSING-DATE.
006440           MOVE CONF-SEED-NUM TO CONF-WORK.
006450           PERFORM 387-BUILD-CONFIRMATION-CHAR
006460               VARYING CONF-IDX FROM 8 BY -1
006470               UNTIL CONF-IDX < 1.
006480           MOVE 'BK-' TO NR-CONFIRMATION-NUMBER (1:3).
006490           MOVE CONF-CHARS TO NR-CONFIRMATION-NUMBER (4:8).
006500
006510*****************************************************************
006520*    BUILDS ONE CHARACTER OF THE CONFIRMATION SUFFIX FROM THE
006530*    LOW-ORDER 4 BITS (VIA MOD 16) OF THE REMAINING SEED VALUE.
006540*****************************************************************
006550       387-BUILD-CONFIRMATION-CHAR.
006560
006570           DIVIDE CONF-WORK BY 16 GIVING CONF-WORK
006580               REMAINDER CONF-REM.
006590           COMPUTE HEX-TABLE-SUBSCRIPT = CONF-REM + 1.
006600           MOVE HEX-CHAR (HEX-TABLE-SUBSCRIPT) TO
006610                   CONF-CHAR (CONF-IDX).
006620
006630*****************************************************************
006640*    BINARY SEARCH OF BOOKING-TABLE FOR SCH-TARGET-ID.  ON
006650*    RETURN, BOOKING-FOUND-SWITCH IS SET AND, IF FOUND, TB-IDX
006660*    POINTS AT THE MATCHING ROW.
006670*****************************************************************
006680       400-SEARCH-BOOKING-TABLE.
006690
006700           MOVE 'N' TO BOOKING-FOUND-SWITCH.
006710           MOVE 1 TO SCH-LOW.
006720           MOVE BOOKING-COUNT TO SCH-HIGH.
006730           PERFORM 405-SEARCH-STEP
006740               UNTIL SCH-LOW > SCH-HIGH
006750                  OR BOOKING-FOUND.
006760
006770*****************************************************************
006780*    ONE STEP OF THE BINARY SEARCH - NARROWS THE LOW/HIGH RANGE
006790*    OR, ON A MATCH, SETS THE FOUND SWITCH AND LEAVES TB-IDX
006800*    POINTING AT THE MIDPOINT ROW.
006810*****************************************************************
006820       405-SEARCH-STEP.
006830
006840           COMPUTE SCH-MID = (SCH-LOW + SCH-HIGH) / 2.
006850           SET TB-IDX TO SCH-MID.
006860           IF TB-BOOKING-ID (TB-IDX) = SCH-TARGET-ID
006870               SET BOOKING-FOUND TO TRUE
006880           ELSE IF TB-BOOKING-ID (TB-IDX) < SCH-TARGET-ID
006890               COMPUTE SCH-LOW = SCH-MID + 1
006900           ELSE
006910               COMPUTE SCH-HIGH = SCH-MID - 1.
006920
006930*****************************************************************
006940*    UPDATE TRANSACTION.  LOCATES THE BOOKING BY ID, REJECTS IT
006950*    IF CANCELLED OR COMPLETED, OTHERWISE RE-VALIDATES DATES WHEN
006960*    BOTH ARE PRESENT AND REPLACES THE CHANGED FIELDS.
006970*****************************************************************
006980       410-APPLY-UPDATE-TRANSACTION.
006990
007000           MOVE BT-BOOKING-ID TO SCH-TARGET-ID.
007010           PERFORM 400-SEARCH-BOOKING-TABLE.
007020           IF NOT BOOKING-FOUND
007030               MOVE 'REJECTED' TO DISPOSITION
007040               MOVE 'BOOKING NOT FOUND' TO REJECT-REASON       RESV0779
007050           ELSE IF TB-STATUS-CANCELLED (TB-IDX)
007060               MOVE 'REJECTED' TO DISPOSITION
007070               MOVE 'CANNOT UPDATE A CANCELLED BOOKING' TO
007080                       REJECT-REASON                           RESV0779
007090           ELSE IF TB-STATUS-COMPLETED (TB-IDX)
007100               MOVE 'REJECTED' TO DISPOSITION
007110               MOVE 'CANNOT UPDATE A COMPLETED BOOKING' TO
007120                       REJECT-REASON                           RESV0779
007130           ELSE
007140               PERFORM 412-REVALIDATE-UPDATE-DATES
007150               IF UPDATE-VALID-SWITCH = 'Y'
007160                   PERFORM 416-REPLACE-UPDATE-FIELDS
007170                   MOVE 'ACCEPTED' TO DISPOSITION
007180               ELSE
007190                   MOVE 'REJECTED' TO DISPOSITION.
007200
007210*****************************************************************
007220*    RE-EDITS THE FIELDS AN UPDATE TRANSACTION MAY CHANGE BEFORE
007230*    416-REPLACE-UPDATE-FIELDS IS ALLOWED TO TOUCH THE TABLE ROW.
007240*    GUESTS, IF PRESENT (NON-ZERO), MUST STILL FALL 1 TO 10 - SAME
007250*    EDIT AS A CREATE - OR THE WHOLE TRANSACTION IS REJECTED. DATES
007260*    ON AN UPDATE ARE ALL-OR-NOTHING - BOTH CHECK-IN AND CHECK-OUT
007270*    MUST BE PRESENT FOR EITHER TO CHANGE.  WHEN BOTH ARE PRESENT
007280*    THEY ARE RE-VALIDATED AND RE-PRICED AGAINST THE BOOKING'S
007290*    EXISTING RATE, WHICH IS NOT ITSELF UPDATABLE.
007300*****************************************************************
007310       412-REVALIDATE-UPDATE-DATES.
007320
007330           MOVE 'Y' TO UPDATE-VALID-SWITCH.
007340           MOVE 'N' TO UPDT-DATES-CHGD-SWITCH.
007350           IF BT-GUESTS NOT = ZERO AND
007360                   (BT-GUESTS < 1 OR BT-GUESTS > 10)
007370               MOVE 'N' TO UPDATE-VALID-SWITCH
007380               MOVE 'NUMBER OF GUESTS MUST BE 1 TO 10' TO
007390                       REJECT-REASON.
007400           IF UPDATE-VALID-SWITCH = 'Y' AND
007410                   BT-CHECK-IN-DATE NOT = ZERO AND
007420                   BT-CHECK-OUT-DATE NOT = ZERO
007425*    BOTH DATES PRESENT MEANS THE SUBMITTER WANTS TO CHANGE THE
007426*    STAY - RE-RUN THE SAME 500 EDIT A CREATE USES, THEN RE-PRICE
007427*    AGAINST THE EXISTING RATE, WHICH NEVER CHANGES ON AN UPDATE.
007430               MOVE BT-CHECK-IN-DATE  TO VAL-CHECK-IN-DATE
007440               MOVE BT-CHECK-OUT-DATE TO VAL-CHECK-OUT-DATE
007450               PERFORM 500-VALIDATE-STAY-DATES
007460               IF NOT DATES-VALID
007470                   MOVE 'N' TO UPDATE-VALID-SWITCH
007480               ELSE
007490                   MOVE TB-PRICE-PER-NIGHT (TB-IDX) TO
007500                           VAL-PRICE-PER-NIGHT
007510                   PERFORM 560-COMPUTE-NIGHTS-AND-PRICE
007520                   MOVE 'Y' TO UPDT-DATES-CHGD-SWITCH.
007530
007540*****************************************************************
007550*    REPLACES THE BOOKING ROW'S CHANGED FIELDS - DATES/NIGHTS/
007560*    PRICE WHEN RE-DERIVED, GUESTS WHEN PRESENT AND NON-ZERO,
007570*    SPECIAL REQUESTS WHEN PRESENT AND NON-BLANK - AND STAMPS
007580*    UPDATED-AT WITH THE RUN'S PROCESSING-DATE.
007590*****************************************************************
007600       416-REPLACE-UPDATE-FIELDS.
007610
007615*    DATES/NIGHTS/PRICE ONLY MOVE WHEN 412 ACTUALLY RE-DERIVED
007616*    THEM - A TRANSACTION THAT LEFT BOTH DATES ZERO TOUCHES NONE
007617*    OF THESE THREE FIELDS.
007620           IF UPDT-DATES-CHGD-SWITCH = 'Y'
007630               MOVE VAL-CHECK-IN-DATE TO
007640                       TB-CHECK-IN-DATE (TB-IDX)
007650               MOVE VAL-CHECK-OUT-DATE TO
007660                       TB-CHECK-OUT-DATE (TB-IDX)
007670               MOVE VAL-NIGHTS TO
007680                       TB-NUMBER-OF-NIGHTS (TB-IDX)
007690               MOVE VAL-TOTAL-PRICE TO
007700                       TB-TOTAL-PRICE (TB-IDX).
007705*    GUESTS AND SPECIAL REQUESTS ARE INDEPENDENT OF THE DATES -
007706*    EITHER CAN CHANGE ON ITS OWN WITHOUT TOUCHING THE STAY.
007710           IF BT-GUESTS NOT = ZERO
007720               MOVE BT-GUESTS TO TB-NUMBER-OF-GUESTS (TB-IDX).
007730           IF BT-SPECIAL-REQ NOT = SPACES
007740               MOVE BT-SPECIAL-REQ TO
007750                       TB-SPECIAL-REQUESTS (TB-IDX).
007755*    UPDATED-AT ALWAYS MOVES ON AN ACCEPTED UPDATE, EVEN IF
007756*    NOTHING ELSE ABOVE DID - THE ROW WAS TOUCHED THIS RUN.
007760           MOVE PT-DATE TO TB-UPDATED-AT (TB-IDX) (1:8).
007770           MOVE PT-TIME TO TB-UPDATED-AT (TB-IDX) (9:6).
007780
007790*****************************************************************
007800*    CANCEL TRANSACTION.  REJECTS A BOOKING THAT IS ALREADY
007810*    CANCELLED OR IS COMPLETED, OTHERWISE SETS STATUS TO CA AND
007820*    STAMPS UPDATED-AT.
007830*****************************************************************
007840       420-APPLY-CANCEL-TRANSACTION.
007850
007860           MOVE BT-BOOKING-ID TO SCH-TARGET-ID.
007870           PERFORM 400-SEARCH-BOOKING-TABLE.
007880           IF NOT BOOKING-FOUND
007890               MOVE 'REJECTED' TO DISPOSITION
007900               MOVE 'BOOKING NOT FOUND' TO REJECT-REASON       RESV0779
007910           ELSE IF TB-STATUS-CANCELLED (TB-IDX)
007920               MOVE 'REJECTED' TO DISPOSITION
007930               MOVE 'BOOKING IS ALREADY CANCELLED' TO
007940                       REJECT-REASON                           RESV0779
007950           ELSE IF TB-STATUS-COMPLETED (TB-IDX)
007960               MOVE 'REJECTED' TO DISPOSITION
007970               MOVE 'CANNOT CANCEL A COMPLETED BOOKING' TO
007980                       REJECT-REASON                           RESV0779
007990           ELSE
007995*    CA IS THE SAME STATUS CODE A SOFT DELETE LEAVES BEHIND -
007996*    THE MASTER DOES NOT DISTINGUISH A CANCEL FROM A DELETE ONCE
007997*    THE RUN IS OVER.
008000               MOVE 'CA' TO TB-STATUS (TB-IDX)
008010               MOVE PT-DATE TO TB-UPDATED-AT (TB-IDX) (1:8)
008020               MOVE PT-TIME TO TB-UPDATED-AT (TB-IDX) (9:6)
008030               MOVE 'ACCEPTED' TO DISPOSITION.
008040
008050*****************************************************************
008060*    DELETE TRANSACTION.  A SOFT DELETE - SETS STATUS TO CA
008070*    UNCONDITIONALLY ONCE THE BOOKING IS FOUND.  THE RECORD IS
008080*    NEVER PHYSICALLY REMOVED FROM THE TABLE.
008090*****************************************************************
008100       430-APPLY-DELETE-TRANSACTION.
008110
008120           MOVE BT-BOOKING-ID TO SCH-TARGET-ID.
008130           PERFORM 400-SEARCH-BOOKING-TABLE.
008140           IF NOT BOOKING-FOUND
008150               MOVE 'REJECTED' TO DISPOSITION
008160               MOVE 'BOOKING NOT FOUND' TO REJECT-REASON       RESV0779
008170           ELSE
008175*    UNLIKE CANCEL, DELETE HAS NO ALREADY-CANCELLED OR COMPLETED
008176*    GUARD - ONCE FOUND, THE REQUEST ALWAYS GOES THROUGH.
008180               MOVE 'CA' TO TB-STATUS (TB-IDX)
008190               MOVE PT-DATE TO TB-UPDATED-AT (TB-IDX) (1:8)
008200               MOVE PT-TIME TO TB-UPDATED-AT (TB-IDX) (9:6)
008210               MOVE 'ACCEPTED' TO DISPOSITION.
008220
008230*****************************************************************
008240*    WRITES THE REPORT TITLE, PROCESSING-DATE AND COLUMN HEADING
008250*    LINES AT THE TOP OF BKPRRPT, BEFORE ANY DETAIL LINES.
008260*****************************************************************
008270       440-WRITE-REPORT-HEADING.
008280
008285*    THREE LINES, TOP OF REPORT ONLY - TITLE, RUN DATE, THEN THE
008286*    COLUMN HEADING THAT LABELS EVERY DETAIL LINE BELOW IT.
008290           WRITE PR-PRINT-LINE FROM RPT-HEADING-1.
008300           MOVE PROCESSING-DATE TO RPT-HDG-DATE.
008310           WRITE PR-PRINT-LINE FROM RPT-HEADING-2.
008320           WRITE PR-PRINT-LINE FROM RPT-COLUMN-HEADING.
008330
008340*****************************************************************
008350*    WRITES ONE PROCESSING REPORT DETAIL LINE FOR THE TRANSACTION
008360*    JUST DISPATCHED.  NIGHTS AND TOTAL PRICE ONLY APPEAR FOR
008370*    ACCEPTED CREATES AND UPDATES; THE BOOKING-ID/CONFIRMATION-
008380*    NUMBER APPEAR WHENEVER A MASTER ROW WAS FOUND.
008390*****************************************************************
008400       450-WRITE-DETAIL-LINE.
008410
008415*    STARTS FROM A BLANK LINE EVERY TIME - ANY FIELD THIS
008416*    TRANSACTION'S BRANCH DOESN'T SET STAYS BLANK ON THE PRINT.
008420           MOVE SPACES TO RPT-DETAIL-LINE.
008430           MOVE BT-TRAN-CODE TO PR-TRAN-CODE.
008440           MOVE DISPOSITION TO PR-DISPOSITION.
008450           MOVE REJECT-REASON TO PR-REASON.
008455*    WHICH BUCKET OF FIELDS GETS PRINTED DEPENDS ON WHAT KIND OF
008456*    ROW THIS TRANSACTION TOUCHED - A FRESH NEW-ROW ON AN
008457*    ACCEPTED CREATE, THE TABLE ROW ITSELF ON AN ACCEPTED UPDATE,
008458*    OR ANY TRANSACTION THAT AT LEAST FOUND A MATCH.
008460           IF BT-CREATE-TRAN AND DISPOSITION = 'ACCEPTED'
008470               MOVE NR-BOOKING-ID TO PR-BOOKING-ID
008480               MOVE NR-CONFIRMATION-NUMBER TO
008490                       PR-CONFIRMATION-NUMBER
008500               MOVE NR-NUMBER-OF-NIGHTS TO PR-NIGHTS
008510               MOVE NR-TOTAL-PRICE TO PR-TOTAL-PRICE
008520           ELSE IF BT-UPDATE-TRAN AND DISPOSITION = 'ACCEPTED'
008530               MOVE TB-BOOKING-ID (TB-IDX) TO PR-BOOKING-ID
008540               MOVE TB-CONFIRMATION-NUMBER (TB-IDX) TO
008550                       PR-CONFIRMATION-NUMBER
008560               MOVE TB-NUMBER-OF-NIGHTS (TB-IDX) TO PR-NIGHTS
008570               MOVE TB-TOTAL-PRICE (TB-IDX) TO PR-TOTAL-PRICE
008580           ELSE IF BOOKING-FOUND
008590               MOVE TB-BOOKING-ID (TB-IDX) TO PR-BOOKING-ID
008600               MOVE TB-CONFIRMATION-NUMBER (TB-IDX) TO
008610                       PR-CONFIRMATION-NUMBER
008620           ELSE
008630               MOVE BT-BOOKING-ID TO PR-BOOKING-ID.
008640           WRITE PR-PRINT-LINE FROM RPT-DETAIL-LINE.
008650           IF NOT BKPRRPT-SUCCESSFUL
008660               DISPLAY 'WRITE ERROR ON BKPRRPT FOR BOOKING ID '
008670                   PR-BOOKING-ID
008680               DISPLAY 'FILE STATUS CODE IS ' BKPRRPT-FILE-STATUS.
008690
008700*****************************************************************
008710*    ROLLS THE DISPOSITION OF THE TRANSACTION JUST WRITTEN INTO
008720*    THE ACCEPTED/REJECTED COUNTS FOR ITS TRANSACTION CODE, AND
008730*    INTO THE CREATED-BOOKING VALUE TOTAL WHEN IT WAS AN
008740*    ACCEPTED CREATE.
008750*****************************************************************
008760       460-ACCUMULATE-CONTROL-TOTALS.
008770
008775*    FOUR TRANSACTION CODES, EACH WITH ITS OWN ACCEPTED/REJECTED
008776*    PAIR - THE CREATED-VALUE TOTAL ONLY EVER GROWS ON AN
008777*    ACCEPTED CREATE, NEVER ON AN UPDATE THAT CHANGES THE PRICE.
008780           IF BT-CREATE-TRAN
008790               IF DISPOSITION = 'ACCEPTED'
008800                   ADD 1 TO CREATE-ACCEPTED
008810                   ADD NR-TOTAL-PRICE TO CREATED-VALUE-TOTAL
008820               ELSE
008830                   ADD 1 TO CREATE-REJECTED
008840           ELSE IF BT-UPDATE-TRAN
008850               IF DISPOSITION = 'ACCEPTED'
008860                   ADD 1 TO UPDATE-ACCEPTED
008870               ELSE
008880                   ADD 1 TO UPDATE-REJECTED
008890           ELSE IF BT-CANCEL-TRAN
008900               IF DISPOSITION = 'ACCEPTED'
008910                   ADD 1 TO CANCEL-ACCEPTED
008920               ELSE
008930                   ADD 1 TO CANCEL-REJECTED
008940           ELSE IF BT-DELETE-TRAN
008950               IF DISPOSITION = 'ACCEPTED'
008960                   ADD 1 TO DELETE-ACCEPTED
008970               ELSE
008980                   ADD 1 TO DELETE-REJECTED.
008990
009000*****************************************************************
009010*    SHARED DATE-VALIDATION RULE SET FOR CREATE AND FOR UPDATE-
009020*    WITH-DATES.  CHECKS, IN ORDER: CHECK-IN NOT IN THE PAST,
009030*    CHECK-OUT AFTER CHECK-IN, STAY NOT OVER 30 NIGHTS.  ON A
009040*    CLEAN VALIDATION LEAVES THE NIGHT COUNT IN VAL-NIGHTS.
009050*****************************************************************
009060       500-VALIDATE-STAY-DATES.
009070
009080           MOVE 'Y' TO DATES-VALID-SWITCH.
009090           IF VAL-CHECK-IN-DATE < PROCESSING-DATE
009100               MOVE 'N' TO DATES-VALID-SWITCH
009110               MOVE 'CHECK-IN DATE CANNOT BE IN THE PAST' TO
009120                       REJECT-REASON                           RESV0779
009130           ELSE IF VAL-CHECK-OUT-DATE NOT > VAL-CHECK-IN-DATE
009140               MOVE 'N' TO DATES-VALID-SWITCH
009150               MOVE 'CHECK-OUT DATE MUST BE AFTER CHECK-IN DATE' TO
009160                       REJECT-REASON                           RESV0779
009170           ELSE
009175*    CLEAN SO FAR - CONVERT BOTH DATES TO JULIAN DAY NUMBERS SO
009176*    THE NIGHT COUNT IS A STRAIGHT SUBTRACTION INSTEAD OF
009177*    CALENDAR ARITHMETIC.
009180               MOVE VAL-CHECK-IN-DATE TO WORK-DATE
009190               PERFORM 550-COMPUTE-JULIAN-DAY
009200               MOVE JULIAN-DAY-NUMBER TO VAL-CI-JULIAN
009210               MOVE VAL-CHECK-OUT-DATE TO WORK-DATE
009220               PERFORM 550-COMPUTE-JULIAN-DAY
009230               MOVE JULIAN-DAY-NUMBER TO VAL-CO-JULIAN
009240               COMPUTE VAL-NIGHTS =
009250                       VAL-CO-JULIAN - VAL-CI-JULIAN
009260               IF VAL-NIGHTS > 30
009270                   MOVE 'N' TO DATES-VALID-SWITCH
009280                   MOVE 'BOOKING CANNOT EXCEED 30 NIGHTS' TO
009290                           REJECT-REASON.                      RESV0779
009300
009310*****************************************************************
009320*    INSERTS THE NEW ROW IN NEW-ROW INTO BOOKING-TABLE AT
009330*    THE POSITION THAT KEEPS THE TABLE IN ASCENDING BOOKING-ID
009340*    ORDER.
009350*****************************************************************
009360       520-INSERT-BOOKING-ROW.
009370
009372*    GROWS THE TABLE BY ONE ROW, THEN SLIDES EVERYTHING FROM THE
009374*    OLD END DOWN TO THE INSERT POINT UP BY ONE SLOT (VIA 525)
009376*    BEFORE THE NEW ROW IS LAID DOWN IN THE GAP THAT OPENS UP.
009380           ADD 1 TO BOOKING-COUNT.
009390           MOVE BOOKING-COUNT TO SCH-INSERT-AT.
009400           PERFORM 525-FIND-INSERT-POSITION
009410               UNTIL SCH-INSERT-AT <= 1
009420                  OR TB-BOOKING-ID (SCH-INSERT-AT - 1) <=
009430                          NR-BOOKING-ID.
009432*    SCH-INSERT-AT NOW POINTS AT THE OPEN SLOT - LAY THE NEW
009434*    ROW DOWN FIELD BY FIELD, SAME ORDER AS 384 BUILT IT IN.
009440           SET TB-IDX TO SCH-INSERT-AT.
009450           MOVE NR-BOOKING-ID              TO
009460                   TB-BOOKING-ID (TB-IDX).
009470           MOVE NR-CONFIRMATION-NUMBER       TO
009480                   TB-CONFIRMATION-NUMBER (TB-IDX).
009490           MOVE NR-ROOM-ID                    TO
009500                   TB-ROOM-ID (TB-IDX).
009510           MOVE NR-HOTEL-ID                     TO
009520                   TB-HOTEL-ID (TB-IDX).
009530           MOVE NR-USER-ID                        TO
009540                   TB-USER-ID (TB-IDX).
009542*    STAY DATES, GUESTS AND NIGHTS AS DERIVED BY 560 UNDER 380.
009550           MOVE NR-CHECK-IN-DATE                   TO
009560                   TB-CHECK-IN-DATE (TB-IDX).
009570           MOVE NR-CHECK-OUT-DATE                   TO
009580                   TB-CHECK-OUT-DATE (TB-IDX).
009590           MOVE NR-NUMBER-OF-GUESTS                  TO
009600                   TB-NUMBER-OF-GUESTS (TB-IDX).
009610           MOVE NR-NUMBER-OF-NIGHTS                   TO
009620                   TB-NUMBER-OF-NIGHTS (TB-IDX).
009622*    PRICE-PER-NIGHT AND THE DERIVED TOTAL PRICE FOR THE STAY.
009630           MOVE NR-PRICE-PER-NIGHT                      TO
009640                   TB-PRICE-PER-NIGHT (TB-IDX).
009650           MOVE NR-TOTAL-PRICE                           TO
009660                   TB-TOTAL-PRICE (TB-IDX).
009662*    STATUS (ALWAYS CF OUT OF 384), SPECIAL REQUESTS TEXT, AND
009664*    THE CREATED/UPDATED AUDIT STAMPS BOTH SET TO THIS RUN'S
009666*    PROCESSING TIMESTAMP.
009670           MOVE NR-STATUS                                 TO
009680                   TB-STATUS (TB-IDX).
009690           MOVE NR-SPECIAL-REQUESTS                        TO
009700                   TB-SPECIAL-REQUESTS (TB-IDX).
009710           MOVE NR-CREATED-AT                                TO
009720                   TB-CREATED-AT (TB-IDX).
009730           MOVE NR-UPDATED-AT                                 TO
009740                   TB-UPDATED-AT (TB-IDX).
009750
009760*****************************************************************
009770*    SHIFTS ONE ROW UP TO OPEN THE SLOT FOR THE NEW ROW, WORKING
009780*    BACKWARDS FROM THE END OF THE TABLE - THE SAME BACKWARD-SHIFT
009790*    INSERTION TECHNIQUE USED FOR NUMERIC ARRAYS, APPLIED HERE TO
009800*    A TABLE OF BOOKING ROWS.
009810*****************************************************************
009820       525-FIND-INSERT-POSITION.
009830
009835*    ONE ROW, ONE SHIFT - 520'S PERFORM UNTIL CALLS THIS AGAIN
009836*    AND AGAIN UNTIL THE GAP REACHES THE RIGHT SPOT.
009840           MOVE TB-BK-ENTRY (SCH-INSERT-AT - 1) TO
009850                   TB-BK-ENTRY (SCH-INSERT-AT).
009860           COMPUTE SCH-INSERT-AT = SCH-INSERT-AT - 1.
009870
009880*****************************************************************
009890*    CONVERTS THE CCYYMMDD DATE IN WORK-DATE TO AN ABSOLUTE
009900*    DAY NUMBER IN JULIAN-DAY-NUMBER, SO TWO DATES CAN BE
009910*    SUBTRACTED TO GET A WHOLE-DAY DIFFERENCE.  NO INTRINSIC
009920*    DATE FUNCTIONS ARE USED - THE LEAP-YEAR RULE AND THE
009930*    CUMULATIVE-DAYS-PER-MONTH TABLE ARE APPLIED BY HAND.
009940*****************************************************************
009950       550-COMPUTE-JULIAN-DAY.
009960
009970           PERFORM 555-DETERMINE-LEAP-YEAR.
009980           IF LEAP-YEAR-SWITCH = 'Y'
009990               MOVE CUM-DAYS-LEAP (WD-MM) TO
010000                       CUM-DAYS-FOR-MONTH
010010           ELSE
010020               MOVE CUM-DAYS-NORMAL (WD-MM) TO
010030                       CUM-DAYS-FOR-MONTH.
010035*    THE FAMILIAR (YEAR*365)+LEAP-DAY-ADJUSTMENTS+DAYS-SO-FAR-
010036*    THIS-YEAR FORMULA - GOOD ENOUGH FOR SUBTRACTING TWO DATES NO
010037*    MORE THAN A FEW YEARS APART, WHICH IS ALL THIS SYSTEM EVER
010038*    NEEDS.
010040           COMPUTE JULIAN-DAY-NUMBER =
010050                   (WD-CCYY * 365) + (WD-CCYY / 4)
010060                   - (WD-CCYY / 100) + (WD-CCYY / 400)
010070                   + CUM-DAYS-FOR-MONTH + WD-DD.
010080
010090*****************************************************************
010100*    SETS LEAP-YEAR-SWITCH TO 'Y' WHEN WD-CCYY IS A LEAP
010110*    YEAR UNDER THE USUAL GREGORIAN RULE (DIVISIBLE BY 4, NOT BY
010120*    100 UNLESS ALSO BY 400).
010130*****************************************************************
010140       555-DETERMINE-LEAP-YEAR.
010150
010160           DIVIDE WD-CCYY BY 4 GIVING LEAP-TEMP
010170               REMAINDER LEAP-REM-4.
010180           DIVIDE WD-CCYY BY 100 GIVING LEAP-TEMP
010190               REMAINDER LEAP-REM-100.
010200           DIVIDE WD-CCYY BY 400 GIVING LEAP-TEMP
010210               REMAINDER LEAP-REM-400.
010215*    DIVISIBLE BY 4 AND NOT BY 100, OR DIVISIBLE BY 400 - THE
010216*    STANDARD GREGORIAN TEST, THREE REMAINDERS AND ONE IF.
010220           IF LEAP-REM-4 = 0 AND
010230                   (LEAP-REM-100 NOT = 0 OR LEAP-REM-400 = 0)
010240               MOVE 'Y' TO LEAP-YEAR-SWITCH
010250           ELSE
010260               MOVE 'N' TO LEAP-YEAR-SWITCH.
010270
010280*****************************************************************
010290*    COMPUTES TOTAL PRICE AS NIGHTS TIMES THE NIGHTLY RATE.  THE
010300*    NIGHTLY RATE CARRIES 2 DECIMAL PLACES AND NIGHTS IS A WHOLE
010310*    NUMBER, SO THE PRODUCT IS EXACT - NO ROUNDING IS NEEDED.
010320*****************************************************************
010330       560-COMPUTE-NIGHTS-AND-PRICE.
010340
010350           COMPUTE VAL-TOTAL-PRICE =
010360                   VAL-NIGHTS * VAL-PRICE-PER-NIGHT.
010370
010380*****************************************************************
010390*    WRITES ONE ROW OF BOOKING-TABLE TO THE OUTPUT BOOKING
010400*    MASTER.  CALLED BY 000 FOR EVERY ENTRY, TB-IDX BY TB-IDX, SO
010410*    THE OUTPUT MASTER STAYS IN BOOKING-ID ORDER.  ALSO ROLLS THE
010420*    CONFIRMED-BOOKING COUNT FOR THE CONTROL TOTALS BLOCK.
010430*****************************************************************
010440       700-WRITE-BOOKING-MASTER-TABLE.
010450
010452*    UNLOADS TABLE ENTRY TB-IDX BACK OUT TO THE NEW MASTER RECORD,
010454*    FIELD FOR FIELD - THE MIRROR IMAGE OF 120'S LOAD.  KEY AND
010456*    IDENTITY FIRST.
010460           MOVE TB-BOOKING-ID (TB-IDX)           TO NB-BOOKING-ID.
010470           MOVE TB-CONFIRMATION-NUMBER (TB-IDX)  TO
010480                   NB-CONFIRMATION-NUMBER.
010490           MOVE TB-ROOM-ID (TB-IDX)               TO NB-ROOM-ID.
010500           MOVE TB-HOTEL-ID (TB-IDX)                TO NB-HOTEL-ID.
010510           MOVE TB-USER-ID (TB-IDX)                  TO NB-USER-ID.
010512*    STAY DATES, GUESTS AND NIGHTS.
010520           MOVE TB-CHECK-IN-DATE (TB-IDX)             TO
010530                   NB-CHECK-IN-DATE.
010540           MOVE TB-CHECK-OUT-DATE (TB-IDX)             TO
010550                   NB-CHECK-OUT-DATE.
010560           MOVE TB-NUMBER-OF-GUESTS (TB-IDX)            TO
010570                   NB-NUMBER-OF-GUESTS.
010580           MOVE TB-NUMBER-OF-NIGHTS (TB-IDX)             TO
010590                   NB-NUMBER-OF-NIGHTS.
010592*    RATE AND TOTAL PRICE.
010600           MOVE TB-PRICE-PER-NIGHT (TB-IDX)               TO
010610                   NB-PRICE-PER-NIGHT.
010620           MOVE TB-TOTAL-PRICE (TB-IDX)                    TO
010630                   NB-TOTAL-PRICE.
010632*    STATUS, SPECIAL REQUESTS TEXT AND THE AUDIT TIMESTAMPS -
010634*    UPDATED-AT REFLECTS WHATEVER THE LAST TRANSACTION AGAINST
010636*    THIS ROW THIS RUN LEFT IN PLACE, OR THE ORIGINAL LOAD VALUE
010638*    IF THE ROW WAS NEVER TOUCHED.
010640           MOVE TB-STATUS (TB-IDX)                          TO
010650                   NB-STATUS.
010660           MOVE TB-SPECIAL-REQUESTS (TB-IDX)                 TO
010670                   NB-SPECIAL-REQUESTS.
010680           MOVE TB-CREATED-AT (TB-IDX)                        TO
010690                   NB-CREATED-AT.
010700           MOVE TB-UPDATED-AT (TB-IDX)                         TO
010710                   NB-UPDATED-AT.
010712           WRITE NB-BOOKING-RECORD.
010730           IF NOT BKMASTOT-SUCCESSFUL
010740               DISPLAY 'WRITE ERROR ON BKMASTOT FOR BOOKING ID '
010750                   NB-BOOKING-ID
010760               DISPLAY 'FILE STATUS CODE IS ' BKMASTOT-FILE-STATUS.
010770           IF NB-STATUS = 'CF'
010780               ADD 1 TO CONFIRMED-COUNT.
010790
010800*****************************************************************
010810*    WRITES THE CONTROL-TOTALS BLOCK AT THE END OF THE PROCESSING
010820*    REPORT - TRANSACTIONS READ, ACCEPTED/REJECTED BY TRANSACTION
010830*    CODE, TOTAL VALUE OF BOOKINGS CREATED THIS RUN, AND THE
010840*    COUNT OF CONFIRMED BOOKINGS ON THE FINAL MASTER.
010850*****************************************************************
010860       800-WRITE-CONTROL-TOTALS.
010870
010875*    ONE HEADING LINE, THEN ONE LINE PER COUNTER BELOW - LABEL
010876*    TEXT CHANGES, THE MOVE/WRITE PATTERN DOES NOT.
010880           WRITE PR-PRINT-LINE FROM RPT-TOTALS-HEADING.
010890           MOVE 'TRANSACTIONS READ' TO PR-TOT-LABEL.
010900           MOVE TRANS-READ TO PR-TOT-VALUE.
010910           MOVE ZERO TO PR-TOT-VALUE-EDIT.
010920           WRITE PR-PRINT-LINE FROM RPT-TOTALS-LINE.
010922*    ACCEPTED AND REJECTED PRINT AS TWO SEPARATE LINES UNDER THE
010924*    SAME LABEL RATHER THAN ONE LINE WITH TWO NUMBERS, MATCHING
010926*    HOW THE OTHER THREE TRANSACTION CODES BELOW ARE LAID OUT.
010930           MOVE 'CREATE TRANSACTIONS ACCEPTED/REJECTED' TO
010940                   PR-TOT-LABEL.
010950           MOVE CREATE-ACCEPTED TO PR-TOT-VALUE.
010960           WRITE PR-PRINT-LINE FROM RPT-TOTALS-LINE.
010970           MOVE CREATE-REJECTED TO PR-TOT-VALUE.
010980           WRITE PR-PRINT-LINE FROM RPT-TOTALS-LINE.
010990           MOVE 'UPDATE TRANSACTIONS ACCEPTED/REJECTED' TO
011000                   PR-TOT-LABEL.
011010           MOVE UPDATE-ACCEPTED TO PR-TOT-VALUE.
011020           WRITE PR-PRINT-LINE FROM RPT-TOTALS-LINE.
011030           MOVE UPDATE-REJECTED TO PR-TOT-VALUE.
011040           WRITE PR-PRINT-LINE FROM RPT-TOTALS-LINE.
011050           MOVE 'CANCEL TRANSACTIONS ACCEPTED/REJECTED' TO
011060                   PR-TOT-LABEL.
011070           MOVE CANCEL-ACCEPTED TO PR-TOT-VALUE.
011080           WRITE PR-PRINT-LINE FROM RPT-TOTALS-LINE.
011090           MOVE CANCEL-REJECTED TO PR-TOT-VALUE.
011100           WRITE PR-PRINT-LINE FROM RPT-TOTALS-LINE.
011110           MOVE 'DELETE TRANSACTIONS ACCEPTED/REJECTED' TO
011120                   PR-TOT-LABEL.
011130           MOVE DELETE-ACCEPTED TO PR-TOT-VALUE.
011140           WRITE PR-PRINT-LINE FROM RPT-TOTALS-LINE.
011150           MOVE DELETE-REJECTED TO PR-TOT-VALUE.
011160           WRITE PR-PRINT-LINE FROM RPT-TOTALS-LINE.
011165*    THE ONLY TWO TOTALS-LINES THAT USE THE EDITED DOLLAR FIELD
011166*    INSTEAD OF THE PLAIN COUNT FIELD - ZERO THE UNUSED ONE OUT
011167*    SO NO STALE DIGITS FROM THE PRIOR LINE LEAK THROUGH.
011170           MOVE 'TOTAL VALUE OF BOOKINGS CREATED THIS RUN' TO
011180                   PR-TOT-LABEL.
011190           MOVE ZERO TO PR-TOT-VALUE.
011200           MOVE CREATED-VALUE-TOTAL TO PR-TOT-VALUE-EDIT.
011210           WRITE PR-PRINT-LINE FROM RPT-TOTALS-LINE.
011220           MOVE 'CONFIRMED BOOKINGS ON FINAL MASTER' TO
011230                   PR-TOT-LABEL.
011240           MOVE CONFIRMED-COUNT TO PR-TOT-VALUE.
011250           MOVE ZERO TO PR-TOT-VALUE-EDIT.
011260           WRITE PR-PRINT-LINE FROM RPT-TOTALS-LINE.
