000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    BKG1001.
000120       AUTHOR.        D K FENWICK.
000130       INSTALLATION.  RESERVATIONS SYSTEMS GROUP.
000140       DATE-WRITTEN.  11/02/87.
000150       DATE-COMPILED.
000160       SECURITY.      NON-CONFIDENTIAL.
000170*****************************************************************
000180*    BKG1001 - HOTEL BOOKING INQUIRY/EXTRACT PROGRAM
000190*    ================================================
000200*    READS THE BOOKING MASTER FILE SEQUENTIALLY AND WRITES A
000210*    FORMATTED EXTRACT LINE FOR EVERY RECORD MATCHING THE
000220*    SELECTION PARAMETER - ALL BOOKINGS, BY STATUS CODE, BY
000230*    USER-ID, OR BY HOTEL-ID - WITH A TRAILING SELECTED-COUNT
000240*    LINE.  A SINGLE-RECORD LOOKUP BY BOOKING-ID OR CONFIRMATION
000250*    NUMBER IS ALSO SUPPORTED, REPORTING NOT FOUND WHEN NO
000260*    BOOKING MATCHES.
000270*
000280*    CHANGE LOG
000290*    ----------
000300*    11/02/87  DKF  ORIGINAL PROGRAM - STATUS/USER/HOTEL EXTRACTS.
000310*    05/19/88  DKF  ADDED SINGLE-RECORD LOOKUP BY BOOKING-ID.
000320*    02/06/90  DKF  HOTEL-ID ADDED AS A SELECTION CRITERION.
000330*    08/30/92  RWH  LOOKUP BY CONFIRMATION NUMBER ADDED.
000340*    01/15/93  PLV  EXTRACT LINE NOW SHOWS STATUS CODE.
000350*    10/08/94  PLV  SELECTED-COUNT TRAILER LINE ADDED TO REPORT.
000360*    11/09/98  KLM  Y2K REMEDIATION - CCYYMMDD DATES THROUGHOUT.
000370*    01/06/99  KLM  Y2K TEST CYCLE COMPLETE, CUTOVER TO PROD.
000380*    05/30/03  TRV  NOT FOUND LINE STANDARDIZED FOR LOOKUP MODE.
000390*    04/03/13  SGH  SELECTION PARAMETER NOW A DEDICATED PARM FILE.
000400*    06/05/24  BDC  TICKET RESV-779 - COLUMN HEADINGS ALIGNED.
000410*****************************************************************
000420
000430       ENVIRONMENT DIVISION.
000440
000450       CONFIGURATION SECTION.
000460
000470       SOURCE-COMPUTER.  IBM-370.
000480       OBJECT-COMPUTER.  IBM-370.
000490       SPECIAL-NAMES.
000500           C01 IS TOP-OF-FORM.
000510
000520       INPUT-OUTPUT SECTION.
000530
000540       FILE-CONTROL.
000550
000560           SELECT BKXPARM   ASSIGN TO BKXPARM
000570                              FILE STATUS IS BKXPARM-FILE-STATUS.
000580
000590           SELECT BKMASTIN  ASSIGN TO BKMASTIN
000600                              FILE STATUS IS BKMASTIN-FILE-STATUS.
000610
000620           SELECT BKXTRPT   ASSIGN TO BKXTRPT
000630                              FILE STATUS IS BKXTRPT-FILE-STATUS.
000640
000650       DATA DIVISION.
000660
000670       FILE SECTION.
000680
000690*    SELECTION PARAMETER - ONE RECORD TELLING THE PROGRAM WHAT TO
000700*    EXTRACT.  MODE A=ALL, S=BY STATUS, U=BY USER-ID, H=BY HOTEL-ID,
000710*    B=LOOKUP BY BOOKING-ID, C=LOOKUP BY CONFIRMATION NUMBER.
000720       FD  BKXPARM
000730           LABEL RECORDS ARE STANDARD.
000740       01  XP-SELECTION-PARM.
000750           05  XP-MODE                   PIC X(1).
000760               88  XP-MODE-ALL                  VALUE 'A'.
000770               88  XP-MODE-STATUS                VALUE 'S'.
000780               88  XP-MODE-USER                   VALUE 'U'.
000790               88  XP-MODE-HOTEL                   VALUE 'H'.
000800               88  XP-MODE-BOOKING-LOOKUP           VALUE 'B'.
000810               88  XP-MODE-CONFIRM-LOOKUP            VALUE 'C'.
000820           05  XP-SELECT-VALUE            PIC X(20).
000830           05  FILLER                     PIC X(09).
000840
000850*    NUMERIC VIEW OF THE SELECTION VALUE, USED FOR HOTEL-ID AND
000860*    BOOKING-ID LOOKUPS.
000870       01  XP-SELECTION-PARM-NUMERIC REDEFINES XP-SELECTION-PARM.
000880           05  FILLER                     PIC X(1).
000890           05  XP-SELECT-NUMERIC-VALUE     PIC 9(10).
000900           05  FILLER                      PIC X(19).
000910
000920*    STATUS-CODE VIEW OF THE SELECTION VALUE.
000930       01  XP-SELECTION-PARM-STATUS REDEFINES XP-SELECTION-PARM.
000940           05  FILLER                     PIC X(1).
000950           05  XP-SELECT-STATUS            PIC X(2).
000960           05  FILLER                      PIC X(27).
000970
000980*    CONFIRMATION-NUMBER VIEW OF THE SELECTION VALUE.
000990       01  XP-SELECTION-PARM-CONFIRM REDEFINES XP-SELECTION-PARM.
001000           05  FILLER                     PIC X(1).
001010           05  XP-SELECT-CONFIRM           PIC X(11).
001020           05  FILLER                      PIC X(18).
001030
001040*    INPUT BOOKING MASTER - SAME LAYOUT WRITTEN BY BKG3000.
001050       FD  BKMASTIN
001060           LABEL RECORDS ARE STANDARD.
001070       01  BM-BOOKING-RECORD.
001080           05  BM-BOOKING-ID             PIC 9(10).
001090           05  BM-CONFIRMATION-NUMBER     PIC X(11).
001100           05  BM-ROOM-ID                  PIC 9(10).
001110           05  BM-HOTEL-ID                  PIC 9(10).
001120           05  BM-USER-ID                    PIC X(20).
001130           05  BM-CHECK-IN-DATE              PIC 9(8).
001140           05  BM-CHECK-OUT-DATE             PIC 9(8).
001150           05  BM-NUMBER-OF-GUESTS           PIC 9(2).
001160           05  BM-NUMBER-OF-NIGHTS           PIC 9(3).
001170           05  BM-PRICE-PER-NIGHT            PIC S9(7)V99.
001180           05  BM-TOTAL-PRICE                PIC S9(9)V99.
001190           05  BM-STATUS                     PIC X(2).
001200           05  BM-SPECIAL-REQUESTS           PIC X(50).
001210           05  BM-CREATED-AT                 PIC 9(14).
001220           05  BM-UPDATED-AT                 PIC 9(14).
001230           05  FILLER                        PIC X(02).
001240
001250*    EXTRACT REPORT.
001260       FD  BKXTRPT
001270           LABEL RECORDS ARE STANDARD.
001280       01  XR-PRINT-LINE                 PIC X(132).
001290
001300       WORKING-STORAGE SECTION.
001310
001315*    MASTER-EOF DRIVES THE SCAN LOOP IN 000; BOOKING-FOUND DOES
001316*    DOUBLE DUTY - IT MARKS A LOOKUP SATISFIED AND, IN LIST MODE,
001317*    NEVER GETS SET AT ALL.
001320       01  SWITCHES.
001330           05  MASTER-EOF-SWITCH          PIC X     VALUE 'N'.
001340               88  MASTER-EOF                       VALUE 'Y'.
001350           05  BOOKING-FOUND-SWITCH       PIC X     VALUE 'N'.
001360               88  BOOKING-FOUND                    VALUE 'Y'.
001370           05  LOOKUP-MODE-SWITCH      PIC X     VALUE 'N'.
001380           05  MATCH-SWITCH            PIC X     VALUE 'N'.
001390
001395*    ONE STATUS BYTE PER FILE - THE SAME PATTERN BKG3000 USES,
001396*    KEPT HERE SO A WRITE ERROR ON BKXTRPT CAN BE DIAGNOSED THE
001397*    SAME WAY.
001400       01  FILE-STATUS-FIELDS.
001410           05  BKXPARM-FILE-STATUS        PIC XX.
001420               88  BKXPARM-SUCCESSFUL              VALUE '00'.
001430           05  BKMASTIN-FILE-STATUS        PIC XX.
001440               88  BKMASTIN-SUCCESSFUL               VALUE '00'.
001450           05  BKXTRPT-FILE-STATUS          PIC XX.
001460               88  BKXTRPT-SUCCESSFUL                 VALUE '00'.
001470
001480       77  RECORDS-SELECTED            PIC S9(8) COMP VALUE ZERO.
001490
001500*    REPORT LINES.
001505*    REPORT LINES FOLLOW, SAME 132-BYTE-PADDED-GROUP IDIOM
001506*    BKG3000 USES FOR ITS OWN REPORT.
001510       01  XRPT-HEADING-1.
001520           05  FILLER                     PIC X(36) VALUE SPACES.
001530           05  FILLER                     PIC X(32) VALUE
001540               'HOTEL BOOKING EXTRACT REPORT'.
001550           05  FILLER                     PIC X(64) VALUE SPACES.
001560
001570       01  XRPT-HEADING-2.
001580           05  FILLER                     PIC X(22) VALUE
001590               'SELECTION CRITERION: '.
001600           05  XRPT-CRIT-MODE          PIC X(1).
001610           05  FILLER                     PIC X(3) VALUE SPACES.
001620           05  XRPT-CRIT-VALUE         PIC X(20).
001630           05  FILLER                     PIC X(86) VALUE SPACES.
001640
001650       01  XRPT-COLUMN-HEADING.
001660           05  FILLER                     PIC X(10) VALUE         RESV0779
001670               'BOOKING-ID'.                                      RESV0779
001680           05  FILLER                     PIC X(2) VALUE SPACES.  RESV0779
001690           05  FILLER                     PIC X(11) VALUE         RESV0779
001700               'CONFIRM-NBR'.                                     RESV0779
001710           05  FILLER                     PIC X(2) VALUE SPACES.  RESV0779
001720           05  FILLER                     PIC X(10) VALUE         RESV0779
001730               'ROOM-ID'.                                         RESV0779
001740           05  FILLER                     PIC X(2) VALUE SPACES.  RESV0779
001750           05  FILLER                     PIC X(10) VALUE         RESV0779
001760               'HOTEL-ID'.                                        RESV0779
001770           05  FILLER                     PIC X(2) VALUE SPACES.  RESV0779
001780           05  FILLER                     PIC X(20) VALUE         RESV0779
001790               'USER-ID'.                                         RESV0779
001800           05  FILLER                     PIC X(2) VALUE SPACES.  RESV0779
001810           05  FILLER                     PIC X(8) VALUE          RESV0779
001820               'CHECK-IN'.                                        RESV0779
001830           05  FILLER                     PIC X(2) VALUE SPACES.  RESV0779
001840           05  FILLER                     PIC X(9) VALUE          RESV0779
001850               'CHECK-OUT'.                                       RESV0779
001860           05  FILLER                     PIC X(2) VALUE SPACES.  RESV0779
001870           05  FILLER                     PIC X(2) VALUE 'GS'.    RESV0779
001880           05  FILLER                     PIC X(2) VALUE SPACES.  RESV0779
001890           05  FILLER                     PIC X(3) VALUE 'NTS'.   RESV0779
001900           05  FILLER                     PIC X(2) VALUE SPACES.  RESV0779
001910           05  FILLER                     PIC X(12) VALUE         RESV0779
001920               'TOTAL PRICE'.                                     RESV0779
001930           05  FILLER                     PIC X(2) VALUE SPACES.  RESV0779
001940           05  FILLER                     PIC X(2) VALUE 'ST'.    RESV0779
001950           05  FILLER                     PIC X(15) VALUE SPACES. RESV0779
001960
001970       01  XRPT-DETAIL-LINE.
001980           05  XR-BOOKING-ID              PIC 9(10).
001990           05  FILLER                     PIC X(2) VALUE SPACES.
002000           05  XR-CONFIRMATION-NUMBER      PIC X(11).
002010           05  FILLER                     PIC X(2) VALUE SPACES.
002020           05  XR-ROOM-ID                   PIC 9(10).
002030           05  FILLER                     PIC X(2) VALUE SPACES.
002040           05  XR-HOTEL-ID                   PIC 9(10).
002050           05  FILLER                     PIC X(2) VALUE SPACES.
002060           05  XR-USER-ID                     PIC X(20).
002070           05  FILLER                     PIC X(2) VALUE SPACES.
002080           05  XR-CHECK-IN-DATE                PIC 9(8).
002090           05  FILLER                     PIC X(2) VALUE SPACES.
002100           05  XR-CHECK-OUT-DATE                PIC 9(8).
002110           05  FILLER                     PIC X(2) VALUE SPACES.
002120           05  XR-GUESTS                         PIC Z9.
002130           05  FILLER                     PIC X(2) VALUE SPACES.
002140           05  XR-NIGHTS                          PIC ZZ9.
002150           05  FILLER                     PIC X(2) VALUE SPACES.
002160           05  XR-TOTAL-PRICE                     PIC Z(8)9.99.
002170           05  FILLER                     PIC X(2) VALUE SPACES.
002180           05  XR-STATUS                          PIC X(2).
002190           05  FILLER                     PIC X(16) VALUE SPACES.
002200
002210       01  XRPT-TRAILER-LINE.
002220           05  FILLER                     PIC X(19) VALUE
002230               'RECORDS SELECTED: '.
002240           05  XR-TRAILER-COUNT           PIC Z(8)9.
002250           05  FILLER                     PIC X(104) VALUE SPACES.
002260
002270       01  XRPT-NOT-FOUND-LINE.
002280           05  FILLER                     PIC X(9) VALUE
002290               'NOT FOUND'.
002300           05  FILLER                     PIC X(123) VALUE SPACES.
002310
002320       PROCEDURE DIVISION.
002330
002340*****************************************************************
002350*    MAIN CONTROL PARAGRAPH.  READS THE SELECTION PARAMETER,
002360*    WRITES THE REPORT HEADING, SCANS THE BOOKING MASTER, AND
002370*    WRITES EITHER THE SELECTED-COUNT TRAILER (LIST MODE) OR THE
002380*    NOT FOUND LINE WHEN A LOOKUP FAILS TO MATCH.
002390*****************************************************************
002400       000-EXTRACT-BOOKING-RECORDS.
002410
002415*    THREE FILES - THE PARAMETER RECORD TELLS THIS RUN WHAT KIND
002416*    OF EXTRACT OR LOOKUP TO DO, THE MASTER IS SCANNED TOP TO
002417*    BOTTOM, AND THE REPORT CARRIES WHATEVER MATCHED.
002420           OPEN INPUT  BKXPARM
002430                       BKMASTIN
002440                OUTPUT BKXTRPT.
002450           PERFORM 100-READ-SELECTION-PARM.
002455*    HEADING GOES OUT BEFORE THE FIRST MASTER RECORD IS EVEN
002456*    READ - THE SELECTION CRITERION IN THE HEADING COMES STRAIGHT
002457*    FROM THE PARAMETER RECORD JUST READ ABOVE.
002460           PERFORM 210-WRITE-EXTRACT-HEADING.
002470           PERFORM 110-READ-MASTER-RECORD.
002480           PERFORM 200-SELECT-BOOKING-RECORD
002490               UNTIL MASTER-EOF
002500                  OR (LOOKUP-MODE-SWITCH = 'Y' AND
002510                      BOOKING-FOUND).
002520           IF LOOKUP-MODE-SWITCH = 'Y'
002525*    LOOKUP MODE ENDS THE SCAN THE MOMENT A MATCH IS FOUND -
002526*    OR AT END OF FILE IF IT NEVER IS, WHICH IS WHAT NOT
002527*    BOOKING-FOUND BELOW IS TESTING FOR.
002530               IF NOT BOOKING-FOUND
002540                   PERFORM 260-WRITE-NOT-FOUND-LINE
002550           ELSE
002560               PERFORM 250-WRITE-SELECTED-COUNT-LINE.
002570           CLOSE BKXPARM
002580                 BKMASTIN
002590                 BKXTRPT.
002600           STOP RUN.
002610
002620*****************************************************************
002630*    READS THE SELECTION PARAMETER RECORD AND SETS THE LOOKUP-
002640*    MODE SWITCH WHEN THE MODE CALLS FOR A SINGLE-RECORD LOOKUP
002650*    RATHER THAN A MULTI-RECORD EXTRACT.
002660*****************************************************************
002670       100-READ-SELECTION-PARM.
002680
002685*    ONE RECORD, READ ONCE - THERE IS NO READ-AHEAD ON THE
002686*    PARAMETER FILE THE WAY BKG3000 HAS TO READ AHEAD ON ITS
002687*    TRANSACTION FILE FOR THE PROCESSING-DATE RECORD.
002690           READ BKXPARM INTO XP-SELECTION-PARM
002700               AT END
002710                   DISPLAY
002720                       'BKG1001 - MISSING SELECTION PARM RECORD'.
002730           IF XP-MODE-BOOKING-LOOKUP OR XP-MODE-CONFIRM-LOOKUP
002740               MOVE 'Y' TO LOOKUP-MODE-SWITCH
002750           ELSE
002760               MOVE 'N' TO LOOKUP-MODE-SWITCH.
002770
002780*****************************************************************
002790*    READS THE NEXT BOOKING MASTER RECORD.  AT END OF FILE SETS
002800*    THE MASTER-EOF SWITCH.
002810*****************************************************************
002820       110-READ-MASTER-RECORD.
002830
002840           READ BKMASTIN INTO BM-BOOKING-RECORD
002850               AT END
002860                   SET MASTER-EOF TO TRUE.
002870
002880*****************************************************************
002890*    TESTS THE CURRENT MASTER RECORD AGAINST THE SELECTION
002900*    CRITERION.  ON A MATCH, WRITES AN EXTRACT LINE AND, IN LIST
002910*    MODE, ADDS TO THE SELECTED COUNT; IN LOOKUP MODE, SETS THE
002920*    FOUND SWITCH SO THE MAIN PARAGRAPH'S PERFORM UNTIL STOPS.
002930*    READS AHEAD TO THE NEXT MASTER RECORD UNLESS A LOOKUP HAS
002940*    JUST BEEN SATISFIED.
002950*****************************************************************
002960       200-SELECT-BOOKING-RECORD.
002970
002980           PERFORM 205-TEST-SELECTION-CRITERION THRU 206-CRITERION-EXIT.
002990           IF MATCH-SWITCH = 'Y'
002995*    A MATCH IN LOOKUP MODE SETS THE FOUND SWITCH SO 000'S
002996*    PERFORM UNTIL STOPS RIGHT AFTER THIS RECORD'S LINE IS
002997*    WRITTEN; IN LIST MODE THE SAME MATCH JUST ADDS TO THE COUNT.
003000               IF LOOKUP-MODE-SWITCH = 'Y'
003010                   SET BOOKING-FOUND TO TRUE
003020                   PERFORM 230-WRITE-EXTRACT-LINE
003030               ELSE
003040                   ADD 1 TO RECORDS-SELECTED
003050                   PERFORM 230-WRITE-EXTRACT-LINE.
003060           IF NOT (LOOKUP-MODE-SWITCH = 'Y' AND BOOKING-FOUND)
003070               PERFORM 110-READ-MASTER-RECORD.
003080
003090*****************************************************************
003100*    COMPARES THE CURRENT MASTER RECORD TO THE SELECTION
003110*    PARAMETER ACCORDING TO ITS MODE AND SETS MATCH-SWITCH.
003120*****************************************************************
003130       205-TEST-SELECTION-CRITERION.
003140
003150           MOVE 'N' TO MATCH-SWITCH.
003152*    EACH MODE BELOW IS CHECKED IN TURN AND JUMPS STRAIGHT TO THE
003154*    EXIT PARAGRAPH ONCE ITS OWN TEST IS MADE - A PLAIN FALL-
003156*    THROUGH ELSE-IF LADDER GETS HARD TO FOLLOW ONCE SIX SEPARATE
003158*    SELECTION MODES ARE STRUNG TOGETHER.
003160           IF XP-MODE-ALL
003170               MOVE 'Y' TO MATCH-SWITCH
003172               GO TO 206-CRITERION-EXIT.
003180           IF XP-MODE-STATUS
003190               IF BM-STATUS = XP-SELECT-STATUS
003200                   MOVE 'Y' TO MATCH-SWITCH
003210               END-IF
003212               GO TO 206-CRITERION-EXIT.
003220           IF XP-MODE-USER
003230               IF BM-USER-ID = XP-SELECT-VALUE
003240                   MOVE 'Y' TO MATCH-SWITCH
003250               END-IF
003252               GO TO 206-CRITERION-EXIT.
003260           IF XP-MODE-HOTEL
003270               IF BM-HOTEL-ID = XP-SELECT-NUMERIC-VALUE
003280                   MOVE 'Y' TO MATCH-SWITCH
003290               END-IF
003292               GO TO 206-CRITERION-EXIT.
003300           IF XP-MODE-BOOKING-LOOKUP
003310               IF BM-BOOKING-ID = XP-SELECT-NUMERIC-VALUE
003320                   MOVE 'Y' TO MATCH-SWITCH
003330               END-IF
003332               GO TO 206-CRITERION-EXIT.
003340           IF XP-MODE-CONFIRM-LOOKUP
003350               IF BM-CONFIRMATION-NUMBER = XP-SELECT-CONFIRM
003360                   MOVE 'Y' TO MATCH-SWITCH
003370               END-IF.
003372
003374*****************************************************************
003376*    COMMON EXIT FOR 205 - EVERY MODE ABOVE EITHER JUMPS HERE OR
003378*    FALLS INTO IT, SO THE PERFORM THRU IN 200 ALWAYS RETURNS
003380*    PROPERLY REGARDLESS OF WHICH MODE FIRED.
003382*****************************************************************
003384       206-CRITERION-EXIT.
003386           EXIT.
003388
003390*****************************************************************
003400*    WRITES THE REPORT TITLE, SELECTION-CRITERION AND COLUMN
003410*    HEADING LINES AT THE TOP OF BKXTRPT.
003420*****************************************************************
003430       210-WRITE-EXTRACT-HEADING.
003440
003445*    THREE LINES - TITLE, THEN THE SELECTION CRITERION SO
003446*    WHOEVER READS THE REPORT KNOWS WHAT WAS ASKED FOR, THEN THE
003447*    COLUMN HEADING FOR THE DETAIL LINES BELOW.
003450           WRITE XR-PRINT-LINE FROM XRPT-HEADING-1.
003460           MOVE XP-MODE TO XRPT-CRIT-MODE.
003470           MOVE XP-SELECT-VALUE TO XRPT-CRIT-VALUE.
003480           WRITE XR-PRINT-LINE FROM XRPT-HEADING-2.
003490           WRITE XR-PRINT-LINE FROM XRPT-COLUMN-HEADING.
003500
003510*****************************************************************
003520*    WRITES ONE EXTRACT DETAIL LINE FOR THE MASTER RECORD
003530*    CURRENTLY IN BM-BOOKING-RECORD.
003540*****************************************************************
003550       230-WRITE-EXTRACT-LINE.
003560
003565*    BLANK FIRST, THEN EVERY FIELD ON THE MASTER RECORD COPIES
003566*    STRAIGHT ACROSS TO THE MATCHING EXTRACT COLUMN - THIS
003567*    PROGRAM NEVER EDITS OR RECOMPUTES ANYTHING, ONLY REPORTS IT.
003570           MOVE SPACES TO XRPT-DETAIL-LINE.
003580           MOVE BM-BOOKING-ID            TO XR-BOOKING-ID.
003590           MOVE BM-CONFIRMATION-NUMBER    TO
003600                   XR-CONFIRMATION-NUMBER.
003610           MOVE BM-ROOM-ID                  TO XR-ROOM-ID.
003620           MOVE BM-HOTEL-ID                   TO XR-HOTEL-ID.
003630           MOVE BM-USER-ID                      TO XR-USER-ID.
003640           MOVE BM-CHECK-IN-DATE                  TO
003650                   XR-CHECK-IN-DATE.
003660           MOVE BM-CHECK-OUT-DATE                   TO
003670                   XR-CHECK-OUT-DATE.
003680           MOVE BM-NUMBER-OF-GUESTS                   TO
003690                   XR-GUESTS.
003700           MOVE BM-NUMBER-OF-NIGHTS                     TO
003710                   XR-NIGHTS.
003720           MOVE BM-TOTAL-PRICE                            TO
003730                   XR-TOTAL-PRICE.
003740           MOVE BM-STATUS                                  TO
003750                   XR-STATUS.
003760           WRITE XR-PRINT-LINE FROM XRPT-DETAIL-LINE.
003770           IF NOT BKXTRPT-SUCCESSFUL
003780               DISPLAY 'WRITE ERROR ON BKXTRPT FOR BOOKING ID '
003790                   XR-BOOKING-ID
003800               DISPLAY 'FILE STATUS CODE IS ' BKXTRPT-FILE-STATUS.
003810
003820*****************************************************************
003830*    WRITES THE "RECORDS SELECTED" TRAILER LINE FOR LIST-MODE
003840*    EXTRACTS (ALL/STATUS/USER/HOTEL).
003850*****************************************************************
003860       250-WRITE-SELECTED-COUNT-LINE.
003870
003875*    ONLY REACHED IN LIST MODE - A LOOKUP MODE RUN PRINTS EITHER
003876*    THE ONE MATCHING DETAIL LINE OR THE NOT FOUND LINE INSTEAD.
003880           MOVE RECORDS-SELECTED TO XR-TRAILER-COUNT.
003890           WRITE XR-PRINT-LINE FROM XRPT-TRAILER-LINE.
003900
003910*****************************************************************
003920*    WRITES THE "NOT FOUND" LINE WHEN A BOOKING-ID OR
003930*    CONFIRMATION-NUMBER LOOKUP FINDS NO MATCHING RECORD.
003940*****************************************************************
003950       260-WRITE-NOT-FOUND-LINE.
003960
003970           WRITE XR-PRINT-LINE FROM XRPT-NOT-FOUND-LINE.
